000100********************************************************* RXIVINH
000200*                                                          RXIVINH
000300*   RXIVINH - SALES INVOICE HEADER RECORD                  RXIVINH
000400*                                                          RXIVINH
000500*   ONE ENTRY PER INVOICE.  LIFECYCLE IS DRAFT -> FINAL-    RXIVINH
000600*   IZED OR DRAFT -> CANCELLED OR FINALIZED -> CANCELLED,   RXIVINH
000700*   NEVER ANY OTHER DIRECTION (SEE RXIV-OP2, PARAGRAPH      RXIVINH
000800*   4000/5000).  INV-TOTAL-AMOUNT IS ZERO UNTIL FINALIZE.   RXIVINH
000900*                                                          RXIVINH
001000*   MAINTENANCE HISTORY                                    RXIVINH
001100*   ------------------------------------------------------ RXIVINH
001200*   1990-01-22  CR   INITIAL LAYOUT, REPLACES THE OLD        RXIVINH
001300*                    FACTURA-VENTA LAYOUT (REQ RX-051).     RXIVINH
001400*   1998-09-08  JLA  Y2K REVIEW - NO DATE FIELDS ON THIS     RXIVINH
001500*                    RECORD, NO CHANGE REQUIRED.             RXIVINH
001600*   2005-04-11  MTV  WIDENED INV-TOTAL-AMOUNT TO S9(9)V99    RXIVINH
001700*                    AFTER BULK-ORDER INVOICES OVERFLOWED    RXIVINH
001800*                    THE OLD S9(7)V99 FIELD (RX-233).        RXIVINH
001900********************************************************* RXIVINH
002000                                                            RXIVINH
002100 01  INVOICE-HEADER-RECORD.                                 RXIVINH
002200     05  INV-ID                         PIC X(36).          RXIVINH
002300     05  INV-ID-R  REDEFINES  INV-ID.                        RXIVINH
002400         10  INV-ID-PREFIX              PIC X(04).          RXIVINH
002500         10  INV-ID-SUFFIX              PIC X(32).          RXIVINH
002600     05  INV-SOLD-BY-NAME               PIC X(30).          RXIVINH
002700     05  INV-STATUS                     PIC X(01).          RXIVINH
002800         88  INV-STATUS-DRAFT                 VALUE "D".    RXIVINH
002900         88  INV-STATUS-FINALIZED             VALUE "F".    RXIVINH
003000         88  INV-STATUS-CANCELLED             VALUE "C".    RXIVINH
003100     05  INV-TOTAL-AMOUNT               PIC S9(9)V99.       RXIVINH
003200     05  FILLER                         PIC X(10).          RXIVINH
003300*                                       RESERVED FOR FUTURE RXIVINH
003400*                                       EXPANSION.          RXIVINH
003500********************************************************* RXIVINH
