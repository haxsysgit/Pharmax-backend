000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300*                                                              *
000400*   MENU4RXIV - RXIV PHARMACY SYSTEM OPERATOR MENU              *
000500*                                                              *
000600*   TOP-LEVEL DRIVER FOR THE PHARMACY STOCK AND INVOICING      *
000700*   SUITE.  CALLS ONE OF THE FIVE RXIV-OPn SUBPROGRAMS PER      *
000800*   OPERATOR SELECTION AND RETURNS HERE WHEN THE SUBPROGRAM     *
000900*   GOES BACK.  NO FILES ARE OWNED BY THIS PROGRAM.             *
001000*                                                              *
001100*   CHANGE LOG                                                 *
001200*   --------------------------------------------------------- *
001300*   1989-01-10  CR   INITIAL MENU DRIVER, FIVE OPTIONS PLUS    *
001400*                    EXIT (REQ RX-010).                        *
001500*   1990-01-22  CR   ADDED OPTION 2, SALES INVOICING (RX-051). *
001600*   1991-04-09  CR   ADDED OPTION 3, LOW-STOCK REPORT (RX-070).*
001700*   1992-06-03  CR   ADDED OPTION 4, STOCK ADJUSTMENT (RX-088).*
001800*   1993-11-01  JLA  ADDED OPTION 5, INVOICE LISTING (RX-112). *
001900*   1998-09-08  JLA  Y2K REVIEW - DATE DISPLAY ON THE MENU     *
002000*                    SCREEN USES A 2-DIGIT YEAR ONLY FOR       *
002100*                    COSMETIC DISPLAY, UNDERLYING FILES ARE    *
002200*                    UNAFFECTED - NO CHANGE REQUIRED (RX-190). *
002300*   2004-02-27  MTV  RENUMBERED OPTIONS AFTER RETIRING THE     *
002400*                    OLD PURCHASE-RECEIVING SCREEN (RX-227).   *
002500****************************************************************
002600 PROGRAM-ID.                 MENU4RXIV.
002700 AUTHOR.                     CLAUDIO RUZ.
002800 INSTALLATION.               RXIV PHARMACY DATA PROCESSING.
002900 DATE-WRITTEN.               1989-01-10.
003000 DATE-COMPILED.
003100 SECURITY.                   UNCLASSIFIED.
003200****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.            RXIV-HOST-3090.
003600 OBJECT-COMPUTER.            RXIV-HOST-3090.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900****************************************************************
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*---------------------------------------------------------------
004210 77  WS-CALL-COUNT                  PIC 9(5)   COMP.
004230 01  WS-CALL-COUNT-DISPLAY          PIC ZZZZ9.
004300 01  WS-MENU-SELECTION.
004400     05  WS-OPTION                  PIC X(01).
004500         88  WS-OPT-PRODUCT-MAINT        VALUE "1".
004600         88  WS-OPT-INVOICE-PROCESS      VALUE "2".
004700         88  WS-OPT-LOW-STOCK-REPORT     VALUE "3".
004800         88  WS-OPT-STOCK-ADJUST         VALUE "4".
004900         88  WS-OPT-INVOICE-LISTING      VALUE "5".
005000         88  WS-OPT-EXIT                 VALUE "6".
005100 01  WS-SYSTEM-DATE.
005200     05  WS-SYS-YEAR                PIC 9(4).
005300     05  WS-SYS-MONTH               PIC 9(2).
005400     05  WS-SYS-DAY                 PIC 9(2).
005500 01  WS-SYSTEM-DATE-COMPACT REDEFINES WS-SYSTEM-DATE.
005600     05  WS-SYS-DATE-8              PIC 9(8).
005700 01  WS-RUN-DATE-FIELDS.
005800     05  WS-RUN-DAY                 PIC 99.
005900     05  FILLER                     PIC X    VALUE "/".
006000     05  WS-RUN-MONTH               PIC 99.
006100     05  FILLER                     PIC X    VALUE "/".
006200     05  WS-RUN-YEAR-2               PIC 99.
006210 01  WS-RUN-DATE-FIELDS-X REDEFINES
006220     WS-RUN-DATE-FIELDS             PIC X(08).
006300 01  WS-CALL-PARM-DATE.
006400     05  CP-YEAR-2                  PIC 99.
006500     05  CP-MONTH                   PIC 99.
006600     05  CP-DAY                     PIC 99.
006610 01  WS-CALL-PARM-DATE-X REDEFINES
006620     WS-CALL-PARM-DATE              PIC X(06).
006700 77  WS-DIVIDER-LINE                PIC X(80)  VALUE ALL "*".
006800 01  FILLER                         PIC X(08)  VALUE SPACES.
006900*                                   RESERVED FOR FUTURE USE.
007000****************************************************************
007100 SCREEN SECTION.
007200 01  SCR-MAIN-MENU
007300     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
007400     05  BLANK SCREEN.
007500     05  LINE 2  COLUMN 26  VALUE "RXIV PHARMACY SYSTEM MENU".
007600     05  LINE 3  COLUMN 60  VALUE "DATE:".
007700     05  LINE 3  COLUMN 66  PIC X(8)  USING WS-RUN-DATE-FIELDS.
007710     05  LINE 4  COLUMN 60  VALUE "CALLS:".
007720     05  LINE 4  COLUMN 67  PIC ZZZZ9 USING WS-CALL-COUNT-
007730         DISPLAY.
007800     05  LINE 5  COLUMN 1   PIC X(80) USING WS-DIVIDER-LINE.
007900     05  LINE 7  COLUMN 1   VALUE "DATA ENTRY".
008000     05  LINE 9  COLUMN 1   VALUE "OPTION 1:".
008100     05  LINE 9  COLUMN 12  VALUE "PRODUCT MAINTENANCE".
008200     05  LINE 10 COLUMN 1   VALUE "OPTION 2:".
008300     05  LINE 10 COLUMN 12  VALUE "INVOICE PROCESSING".
008400     05  LINE 11 COLUMN 1   VALUE "OPTION 4:".
008500     05  LINE 11 COLUMN 12  VALUE "STOCK ADJUSTMENT".
008600     05  LINE 13 COLUMN 1   PIC X(80) USING WS-DIVIDER-LINE.
008700     05  LINE 15 COLUMN 1   VALUE "REPORTS".
008800     05  LINE 17 COLUMN 1   VALUE "OPTION 3:".
008900     05  LINE 17 COLUMN 12  VALUE "LOW-STOCK REPORT".
009000     05  LINE 18 COLUMN 1   VALUE "OPTION 5:".
009100     05  LINE 18 COLUMN 12  VALUE "INVOICE LISTING".
009200     05  LINE 20 COLUMN 1   PIC X(80) USING WS-DIVIDER-LINE.
009300     05  LINE 22 COLUMN 1   VALUE "OPTION 6:".
009400     05  LINE 22 COLUMN 12  VALUE "END OF PROGRAM".
009500     05  LINE 24 COLUMN 1   VALUE "ENTER OPTION:".
009600 01  SCR-MENU-ANSWER.
009700     05  LINE 24 COLUMN 15  PIC X USING WS-OPTION
009800         REQUIRED AUTO.
009900****************************************************************
010000 PROCEDURE DIVISION.
010100*---------------------------------------------------------------
010200 1000-MAIN-CONTROL.
010300     PERFORM 1100-GET-SYSTEM-DATE THRU 1100-GET-SYSTEM-DATE-EXIT.
010310     MOVE ZERO TO WS-CALL-COUNT.
010400 1200-SHOW-MENU.
010410     MOVE WS-CALL-COUNT TO WS-CALL-COUNT-DISPLAY.
010500     PERFORM 1300-DISPLAY-MENU THRU 1300-DISPLAY-MENU-EXIT.
010600     PERFORM 1400-EDIT-OPTION THRU 1400-EDIT-OPTION-EXIT
010700         UNTIL WS-OPTION NUMERIC
010800             AND WS-OPTION NOT = SPACE
010900             AND (WS-OPT-PRODUCT-MAINT
011000                OR WS-OPT-INVOICE-PROCESS
011100                OR WS-OPT-LOW-STOCK-REPORT
011200                OR WS-OPT-STOCK-ADJUST
011300                OR WS-OPT-INVOICE-LISTING
011400                OR WS-OPT-EXIT).
011500     PERFORM 1500-CALL-OPTION THRU 1500-CALL-OPTION-EXIT.
011600     IF NOT WS-OPT-EXIT
011700         GO TO 1200-SHOW-MENU.
011800     GO TO 9000-END-OF-JOB.
011900*---------------------------------------------------------------
012000 1100-GET-SYSTEM-DATE.
012100     ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
012200     MOVE WS-SYS-DAY        TO WS-RUN-DAY.
012300     MOVE WS-SYS-MONTH      TO WS-RUN-MONTH.
012400     MOVE WS-SYS-YEAR(3:2)  TO WS-RUN-YEAR-2.
012500     MOVE WS-SYS-DAY        TO CP-DAY.
012600     MOVE WS-SYS-MONTH      TO CP-MONTH.
012700     MOVE WS-SYS-YEAR(3:2)  TO CP-YEAR-2.
012800 1100-GET-SYSTEM-DATE-EXIT.
012900     EXIT.
013000*---------------------------------------------------------------
013100 1300-DISPLAY-MENU.
013200     DISPLAY SCR-MAIN-MENU.
013300 1300-DISPLAY-MENU-EXIT.
013400     EXIT.
013500*---------------------------------------------------------------
013600 1400-EDIT-OPTION.
013700     ACCEPT SCR-MENU-ANSWER.
013800 1400-EDIT-OPTION-EXIT.
013900     EXIT.
014000*---------------------------------------------------------------
014100 1500-CALL-OPTION.
014110     IF NOT WS-OPT-EXIT
014120         ADD 1 TO WS-CALL-COUNT.
014200     IF WS-OPT-PRODUCT-MAINT
014300         CALL "RXIVOP1" USING WS-CALL-PARM-DATE
014400         GO TO 1500-CALL-OPTION-EXIT.
014500     IF WS-OPT-INVOICE-PROCESS
014600         CALL "RXIVOP2" USING WS-CALL-PARM-DATE
014700         GO TO 1500-CALL-OPTION-EXIT.
014800     IF WS-OPT-LOW-STOCK-REPORT
014900         CALL "RXIVOP3" USING WS-CALL-PARM-DATE
015000         GO TO 1500-CALL-OPTION-EXIT.
015100     IF WS-OPT-STOCK-ADJUST
015200         CALL "RXIVOP4" USING WS-CALL-PARM-DATE
015300         GO TO 1500-CALL-OPTION-EXIT.
015400     IF WS-OPT-INVOICE-LISTING
015500         CALL "RXIVOP5" USING WS-CALL-PARM-DATE.
015600 1500-CALL-OPTION-EXIT.
015700     EXIT.
015800*---------------------------------------------------------------
015900 9000-END-OF-JOB.
016000     STOP RUN.
