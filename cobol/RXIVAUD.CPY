000100********************************************************* RXIVAUD
000200*                                                          RXIVAUD
000300*   RXIVAUD - AUDIT-LOG RECORD                              RXIVAUD
000400*                                                          RXIVAUD
000500*   ONE ENTRY PER SIGNIFICANT ACTION ANYWHERE IN THE RXIV   RXIVAUD
000600*   SUITE (CREATE/UPDATE/DELETE OF A PRODUCT, ADJUST_STOCK, RXIVAUD
000700*   AND EVERY INVOICE CREATE/ADD_ITEM/FINALIZE/CANCEL).     RXIVAUD
000800*   APPEND-ONLY - THIS IS THE ONE FILE EVERY OTHER PROGRAM  RXIVAUD
000900*   IN THE SUITE WRITES TO.  WHEN THE OPERATOR DOES NOT     RXIVAUD
001000*   KEY A USER ID, THE AFFECTED RECORD'S OWN ID IS USED.    RXIVAUD
001100*                                                          RXIVAUD
001200*   MAINTENANCE HISTORY                                    RXIVAUD
001300*   ------------------------------------------------------ RXIVAUD
001400*   1992-06-03  CR   INITIAL LAYOUT, INTRODUCED ALONGSIDE   RXIVAUD
001500*                    THE STOCK-ADJUSTMENT FILE (RX-088).   RXIVAUD
001600*   1994-11-30  JLA  WIDENED AUD-DETAILS FROM 40 TO 80      RXIVAUD
001700*                    BYTES - OLD AND NEW VALUE PAIRS WERE   RXIVAUD
001800*                    GETTING TRUNCATED (REQ RX-140).        RXIVAUD
001900*   1998-09-08  JLA  Y2K REVIEW - NO DATE FIELDS, NO         RXIVAUD
002000*                    CHANGE REQUIRED.                       RXIVAUD
002100********************************************************* RXIVAUD
002200                                                            RXIVAUD
002300 01  AUDIT-LOG-RECORD.                                      RXIVAUD
002400     05  AUD-USER-ID                    PIC X(36).          RXIVAUD
002500     05  AUD-ACTION                     PIC X(12).          RXIVAUD
002600         88  AUD-ACTION-CREATE         VALUE "CREATE".      RXIVAUD
002700         88  AUD-ACTION-UPDATE         VALUE "UPDATE".      RXIVAUD
002800         88  AUD-ACTION-DELETE         VALUE "DELETE".      RXIVAUD
002900         88  AUD-ACTION-ADJUST-STOCK   VALUE "ADJUST_STOCK".RXIVAUD
003000         88  AUD-ACTION-ADD-ITEM       VALUE "ADD_ITEM".    RXIVAUD
003100         88  AUD-ACTION-FINALIZE       VALUE "FINALIZE".    RXIVAUD
003200         88  AUD-ACTION-CANCEL         VALUE "CANCEL".      RXIVAUD
003300     05  AUD-RESOURCE-TYPE              PIC X(12).          RXIVAUD
003400         88  AUD-RESTYPE-PRODUCT       VALUE "PRODUCT".     RXIVAUD
003500         88  AUD-RESTYPE-INVOICE       VALUE "INVOICE".     RXIVAUD
003600         88  AUD-RESTYPE-INV-ITEM      VALUE "INVOICE_ITEM".RXIVAUD
003700     05  AUD-RESOURCE-ID                PIC X(36).          RXIVAUD
003800     05  AUD-DETAILS                    PIC X(80).          RXIVAUD
003850     05  FILLER                         PIC X(04).          RXIVAUD
003860*                                       RESERVED FOR FUTURE RXIVAUD
003870*                                       EXPANSION.          RXIVAUD
003900********************************************************* RXIVAUD
