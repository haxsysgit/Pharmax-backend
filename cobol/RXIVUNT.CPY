000100********************************************************* RXIVUNT
000200*                                                          RXIVUNT
000300*   RXIVUNT - PRODUCT SELLING-UNIT RECORD                  RXIVUNT
000400*                                                          RXIVUNT
000500*   ONE ENTRY PER SELLING UNIT OFFERED FOR A PRODUCT        RXIVUNT
000600*   (TABLET, STRIP, BOX ...).  UNIT-MULT-TO-BASE CONVERTS   RXIVUNT
000700*   A QUANTITY SOLD IN THIS UNIT BACK TO THE PRODUCT'S      RXIVUNT
000800*   BASE STOCK UNIT (SEE RXIVPRD).  THIS FILE IS LOADED     RXIVUNT
000900*   BY THE CATALOG SETUP JOB AND IS READ-ONLY TO RXIV-OP2.  RXIVUNT
001000*                                                          RXIVUNT
001100*   MAINTENANCE HISTORY                                    RXIVUNT
001200*   ------------------------------------------------------ RXIVUNT
001300*   1989-03-14  CR   INITIAL LAYOUT (REQ RX-014).           RXIVUNT
001400*   1993-02-19  CR   ADDED UNIT-DEFAULT-FLAG SO THE SALES    RXIVUNT
001500*                    SCREEN CAN PRE-FILL A PRICE (RX-098).  RXIVUNT
001600*   1998-09-08  JLA  Y2K REVIEW - NO DATE FIELDS, NO         RXIVUNT
001700*                    CHANGE REQUIRED.                       RXIVUNT
001800********************************************************* RXIVUNT
001900                                                            RXIVUNT
002000 01  PROD-UNIT-RECORD.                                      RXIVUNT
002100     05  UNIT-ID                        PIC X(36).          RXIVUNT
002200     05  UNIT-ID-R  REDEFINES  UNIT-ID.                      RXIVUNT
002300         10  UNIT-ID-PREFIX             PIC X(04).          RXIVUNT
002400         10  UNIT-ID-SUFFIX             PIC X(32).          RXIVUNT
002500     05  UNIT-PRODUCT-ID                PIC X(36).          RXIVUNT
002600     05  UNIT-NAME                      PIC X(10).          RXIVUNT
002700     05  UNIT-MULT-TO-BASE              PIC 9(5).           RXIVUNT
002800     05  UNIT-PRICE                     PIC S9(7)V99.       RXIVUNT
002900     05  UNIT-DEFAULT-FLAG              PIC X(01).          RXIVUNT
003000         88  UNIT-IS-DEFAULT                  VALUE "Y".    RXIVUNT
003100         88  UNIT-NOT-DEFAULT                 VALUE "N".    RXIVUNT
003200     05  FILLER                         PIC X(06).          RXIVUNT
003300*                                       RESERVED FOR FUTURE RXIVUNT
003400*                                       EXPANSION.          RXIVUNT
003500********************************************************* RXIVUNT
