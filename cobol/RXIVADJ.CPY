000100********************************************************* RXIVADJ
000200*                                                          RXIVADJ
000300*   RXIVADJ - STOCK-ADJUSTMENT AUDIT RECORD                 RXIVADJ
000400*                                                          RXIVADJ
000500*   ONE ENTRY PER APPROVED CHANGE TO A PRODUCT'S ON-HAND    RXIVADJ
000600*   QUANTITY OUTSIDE OF AN INVOICE FINALIZE/CANCEL.          RXIVADJ
000700*   APPEND-ONLY - NOTHING EVER REWRITES OR DELETES A ROW    RXIVADJ
000800*   ON THIS FILE.  WRITTEN BY RXIV-OP4 ONLY.                RXIVADJ
000900*                                                          RXIVADJ
001000*   MAINTENANCE HISTORY                                    RXIVADJ
001100*   ------------------------------------------------------ RXIVADJ
001200*   1992-06-03  CR   INITIAL LAYOUT FOR MANUAL STOCK         RXIVADJ
001300*                    CORRECTIONS (REQ RX-088).              RXIVADJ
001400*   1996-10-17  JLA  ADDED ADJ-REFERENCE AND ADJ-NOTE SO     RXIVADJ
001500*                    A COUNT CORRECTION CAN CARRY A PAPER    RXIVADJ
001600*                    TRAIL NUMBER (REQ RX-155).             RXIVADJ
001700*   1998-09-08  JLA  Y2K REVIEW - NO DATE FIELDS, NO         RXIVADJ
001800*                    CHANGE REQUIRED.                       RXIVADJ
001900********************************************************* RXIVADJ
002000                                                            RXIVADJ
002100 01  STOCK-ADJUSTMENT-RECORD.                                RXIVADJ
002200     05  ADJ-ID                         PIC X(36).          RXIVADJ
002300     05  ADJ-ID-R  REDEFINES  ADJ-ID.                        RXIVADJ
002400         10  ADJ-ID-PREFIX              PIC X(04).          RXIVADJ
002500         10  ADJ-ID-SUFFIX              PIC X(32).          RXIVADJ
002600     05  ADJ-PRODUCT-ID                 PIC X(36).          RXIVADJ
002700     05  ADJ-CHANGE-QTY                 PIC S9(7).          RXIVADJ
003000     05  ADJ-REASON                     PIC X(20).          RXIVADJ
003100         88  ADJ-REASON-INITIAL-IMPORT                      RXIVADJ
003200                                  VALUE "INITIAL_IMPORT".   RXIVADJ
003300         88  ADJ-REASON-MANUAL                              RXIVADJ
003400                                  VALUE "MANUAL_ADJUSTMENT".RXIVADJ
003500     05  ADJ-REFERENCE                  PIC X(20).          RXIVADJ
003600     05  ADJ-NOTE                       PIC X(30).          RXIVADJ
003700     05  ADJ-USER-ID                    PIC X(36).          RXIVADJ
003750     05  FILLER                         PIC X(04).          RXIVADJ
003760*                                       RESERVED FOR FUTURE RXIVADJ
003770*                                       EXPANSION.          RXIVADJ
003800********************************************************* RXIVADJ
