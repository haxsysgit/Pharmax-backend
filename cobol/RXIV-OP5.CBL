000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300*                                                              *
000400*   RXIV-OP5 - INVOICE LISTING / DETAIL REPORT                 *
000500*                                                              *
000600*   PRINTS EVERY INVOICE ON FILE, NEWEST FIRST, WITH ITS LINE  *
000700*   ITEMS (PRODUCT NAME, SELLING UNIT, QUANTITY, UNIT PRICE,   *
000800*   LINE TOTAL) UNDERNEATH, AN INVOICE TOTAL, AND A GRAND       *
000900*   TOTAL CONTROL FIGURE AT THE END OF THE RUN.  CALLED FROM   *
001000*   MENU4RXIV OPTION 5.  REPLACES THE OLD "REGISTRO STOCK      *
001100*   MEDICAMENTOS" MOVEMENT/CUSTOMER BROWSE - THIS SHOP NO      *
001200*   LONGER KEEPS A CUSTOMER MASTER, SO THE PRINTED REPORT      *
001300*   CARRIES THE SOLD-BY NAME RECORDED ON THE INVOICE ITSELF.   *
001400*                                                              *
001500*   CHANGE LOG                                                 *
001600*   --------------------------------------------------------- *
001700*   1990-04-11  CR   INITIAL PROGRAM (REQ RX-055), REPLACES    *
001800*                    THE OLD MOVEMENT/CUSTOMER BROWSE SCREEN.  *
001900*   1996-10-17  JLA  ADDED THE GRAND-TOTAL CONTROL LINE AT     *
002000*                    OPERATIONS' REQUEST SO THE PRINTOUT CAN   *
002100*                    BE BALANCED AGAINST THE CASH REPORT       *
002200*                    (REQ RX-155).                             *
002300*   1998-09-08  JLA  Y2K REVIEW - NO DATE FIELDS ON THIS       *
002400*                    REPORT, NO CHANGE REQUIRED (RX-190).      *
002500*   2004-02-27  MTV  RENUMBERED FROM OPCION-5 TO RXIVOP5 WHEN  *
002600*                    THE SUITE WAS RENAMED (RX-227).           *
002700****************************************************************
002800 PROGRAM-ID.                 RXIVOP5.
002900 AUTHOR.                     CLAUDIO RUZ.
003000 INSTALLATION.               RXIV PHARMACY DATA PROCESSING.
003100 DATE-WRITTEN.               1990-04-11.
003200 DATE-COMPILED.
003300 SECURITY.                   UNCLASSIFIED.
003400****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.            RXIV-HOST-3090.
003800 OBJECT-COMPUTER.            RXIV-HOST-3090.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT INVOICE-HEADER-FILE  ASSIGN TO INVHDR
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-INVHDR-STATUS.
004600     SELECT INVOICE-ITEM-FILE    ASSIGN TO INVITM
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-INVITM-STATUS.
004900     SELECT PRODUCT-MASTER-FILE  ASSIGN TO PRODMS
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-PRODMS-STATUS.
005200     SELECT PRODUCT-UNIT-FILE    ASSIGN TO PRODUN
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-PRODUN-STATUS.
005500     SELECT INVOICE-REPORT       ASSIGN TO INVRPT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-INVRPT-STATUS.
005800     SELECT SORTWORK             ASSIGN TO SRTWK1.
005900****************************************************************
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  INVOICE-HEADER-FILE
006300     LABEL RECORDS ARE STANDARD.
006400 COPY RXIVINH.
006500 FD  INVOICE-ITEM-FILE
006600     LABEL RECORDS ARE STANDARD.
006700 COPY RXIVINI.
006800 FD  PRODUCT-MASTER-FILE
006900     LABEL RECORDS ARE STANDARD.
007000 COPY RXIVPRD.
007100 FD  PRODUCT-UNIT-FILE
007200     LABEL RECORDS ARE STANDARD.
007300 COPY RXIVUNT.
007400 SD  SORTWORK.
007500 01  SORT-WORK-RECORD.
007600     05  SW-INV-SUFFIX-NUM          PIC 9(10).
007700     05  SW-INV-ID                  PIC X(36).
007800     05  SW-SOLD-BY-NAME            PIC X(30).
007900     05  SW-STATUS                  PIC X(01).
008000     05  SW-TOTAL-AMOUNT            PIC S9(9)V99.
008100 FD  INVOICE-REPORT
008200     LABEL RECORDS ARE OMITTED
008300     RECORD CONTAINS 132 CHARACTERS.
008400 01  PRINT-LINE                     PIC X(132).
008500****************************************************************
008600 WORKING-STORAGE SECTION.
008700*---------------------------------------------------------------
008800 01  WS-FILE-STATUSES.
008900     05  WS-INVHDR-STATUS           PIC X(02).
009000     05  WS-INVITM-STATUS           PIC X(02).
009100     05  WS-PRODMS-STATUS           PIC X(02).
009200     05  WS-PRODUN-STATUS           PIC X(02).
009300     05  WS-INVRPT-STATUS           PIC X(02).
009400 01  WS-SWITCHES.
009500     05  WS-FOUND-SWITCH            PIC X(01).
009600         88  WS-FOUND                    VALUE "Y".
009700         88  WS-NOT-FOUND                VALUE "N".
009900 77  WS-INVOICE-COUNT               PIC 9(7)   COMP.
010000 01  WS-CURRENT-INVOICE-AREA.
010100     05  WS-CUR-INV-ID              PIC X(36).
010200     05  WS-CUR-SOLD-BY-NAME        PIC X(30).
010300     05  WS-CUR-STATUS              PIC X(01).
010400     05  WS-CUR-TOTAL               PIC S9(9)V99.
010700 01  WS-LOOKUP-AREA.
010800     05  WS-LOOKUP-PRODUCT-NAME     PIC X(30).
010900     05  WS-LOOKUP-UNIT-NAME        PIC X(10).
011000 01  WS-GRAND-TOTAL                 PIC S9(11)V99.
011100 01  WS-REPORT-LINE-AREAS.
011200     05  WS-TITLE-LINE              PIC X(132).
011300     05  WS-INV-HEADER-LINE.
011400         10  FILLER                 PIC X(10) VALUE
011410             "INVOICE ".
011500         10  WS-IH-INV-ID           PIC X(36).
011600         10  FILLER                 PIC X(02).
011700         10  WS-IH-SOLD-BY          PIC X(30).
011800         10  FILLER                 PIC X(02).
011900         10  WS-IH-STATUS           PIC X(12).
012000         10  FILLER                 PIC X(40).
012100     05  WS-ITEM-LINE.
012200         10  FILLER                 PIC X(04) VALUE SPACES.
012300         10  WS-IL-PRODUCT-NAME     PIC X(30).
012400         10  FILLER                 PIC X(02).
012500         10  WS-IL-UNIT-NAME        PIC X(10).
012600         10  FILLER                 PIC X(02).
012700         10  WS-IL-QTY              PIC ZZZZ9.
012800         10  FILLER                 PIC X(02).
012900         10  WS-IL-UNIT-PRICE       PIC Z(6)9.99-.
013000         10  FILLER                 PIC X(02).
013100         10  WS-IL-LINE-TOTAL       PIC Z(8)9.99-.
013200         10  FILLER                 PIC X(10).
013300     05  WS-INV-TOTAL-LINE.
013400         10  FILLER                 PIC X(20) VALUE
013500             "     INVOICE TOTAL: ".
013600         10  WS-IT-TOTAL            PIC Z(9)9.99-.
013700         10  FILLER                 PIC X(94).
013800     05  WS-GRAND-TOTAL-LINE.
013900         10  FILLER                 PIC X(20) VALUE
014000             "GRAND TOTAL. . . . :".
014100         10  WS-GT-TOTAL            PIC Z(9)9.99-.
014200         10  FILLER                 PIC X(94).
014300 01  WS-REPORT-LINE-AREAS-R REDEFINES WS-REPORT-LINE-AREAS.
014400     05  FILLER                     PIC X(660).
014500 77  WS-DIVIDER-LINE                PIC X(132) VALUE ALL "-".
014600****************************************************************
014700 LINKAGE SECTION.
014800 01  LK-CALL-DATE.
014900     05  LK-YEAR-2                  PIC 99.
015000     05  LK-MONTH                   PIC 99.
015100     05  LK-DAY                     PIC 99.
015200****************************************************************
015300 PROCEDURE DIVISION USING LK-CALL-DATE.
015400*---------------------------------------------------------------
015500 1000-MAIN-CONTROL.
015600     PERFORM 2000-BUILD-AND-PRINT-REPORT
015700         THRU 2000-BUILD-AND-PRINT-REPORT-EXIT.
015800     GOBACK.
015900*---------------------------------------------------------------
016000 2000-BUILD-AND-PRINT-REPORT.
016100     SORT SORTWORK
016200         ON DESCENDING KEY SW-INV-SUFFIX-NUM
016300         INPUT PROCEDURE IS 2100-LOAD-INVOICE-HEADERS
016400         OUTPUT PROCEDURE IS 3000-PRINT-INVOICE-REPORT.
016500 2000-BUILD-AND-PRINT-REPORT-EXIT.
016600     EXIT.
016700*---------------------------------------------------------------
016800 2100-LOAD-INVOICE-HEADERS.
016900     OPEN INPUT INVOICE-HEADER-FILE.
017000 2110-LOAD-LOOP.
017100     READ INVOICE-HEADER-FILE NEXT RECORD
017200         AT END GO TO 2190-LOAD-DONE.
017300     MOVE INV-ID-SUFFIX          TO SW-INV-SUFFIX-NUM.
017400     MOVE INV-ID                 TO SW-INV-ID.
017500     MOVE INV-SOLD-BY-NAME       TO SW-SOLD-BY-NAME.
017600     MOVE INV-STATUS             TO SW-STATUS.
017700     MOVE INV-TOTAL-AMOUNT       TO SW-TOTAL-AMOUNT.
017800     RELEASE SORT-WORK-RECORD.
017900     GO TO 2110-LOAD-LOOP.
018000 2190-LOAD-DONE.
018100     CLOSE INVOICE-HEADER-FILE.
018200 2100-LOAD-INVOICE-HEADERS-EXIT.
018300     EXIT.
018400*---------------------------------------------------------------
018500 3000-PRINT-INVOICE-REPORT.
018600     MOVE ZERO TO WS-INVOICE-COUNT.
018700     MOVE ZERO TO WS-GRAND-TOTAL.
018800     OPEN OUTPUT INVOICE-REPORT.
018900     MOVE SPACES TO WS-TITLE-LINE.
019000     STRING "RXIV PHARMACY - INVOICE LISTING / DETAIL REPORT"
019100         DELIMITED BY SIZE INTO WS-TITLE-LINE.
019200     WRITE PRINT-LINE FROM WS-TITLE-LINE
019300         AFTER ADVANCING PAGE.
019400     WRITE PRINT-LINE FROM WS-DIVIDER-LINE
019500         AFTER ADVANCING 1 LINE.
019600 3010-RETURN-LOOP.
019700     RETURN SORTWORK
019800         AT END GO TO 3090-RETURN-DONE.
019900     ADD 1 TO WS-INVOICE-COUNT.
020000     MOVE SW-INV-ID              TO WS-CUR-INV-ID.
020100     MOVE SW-SOLD-BY-NAME        TO WS-CUR-SOLD-BY-NAME.
020200     MOVE SW-STATUS              TO WS-CUR-STATUS.
020300     MOVE SW-TOTAL-AMOUNT        TO WS-CUR-TOTAL.
020400     ADD SW-TOTAL-AMOUNT         TO WS-GRAND-TOTAL.
020500     PERFORM 3100-WRITE-INVOICE-HEADER-LINE
020600         THRU 3100-WRITE-INVOICE-HEADER-LINE-EXIT.
020700     PERFORM 3200-PRINT-INVOICE-ITEMS
020800         THRU 3200-PRINT-INVOICE-ITEMS-EXIT.
020900     PERFORM 3300-WRITE-INVOICE-TOTAL-LINE
021000         THRU 3300-WRITE-INVOICE-TOTAL-LINE-EXIT.
021100     GO TO 3010-RETURN-LOOP.
021200 3090-RETURN-DONE.
021300     PERFORM 3400-WRITE-GRAND-TOTAL-LINE
021400         THRU 3400-WRITE-GRAND-TOTAL-LINE-EXIT.
021500     CLOSE INVOICE-REPORT.
021600 3000-PRINT-INVOICE-REPORT-EXIT.
021700     EXIT.
021800*---------------------------------------------------------------
021900 3100-WRITE-INVOICE-HEADER-LINE.
022000     MOVE SPACES TO WS-INV-HEADER-LINE.
022100     MOVE WS-CUR-INV-ID          TO WS-IH-INV-ID.
022200     MOVE WS-CUR-SOLD-BY-NAME    TO WS-IH-SOLD-BY.
022300     MOVE SPACES TO WS-IH-STATUS.
022310     IF WS-CUR-STATUS = "D"
022320         MOVE "DRAFT" TO WS-IH-STATUS.
022330     IF WS-CUR-STATUS = "F"
022340         MOVE "FINALIZED" TO WS-IH-STATUS.
022350     IF WS-CUR-STATUS = "C"
022360         MOVE "CANCELLED" TO WS-IH-STATUS.
022900     WRITE PRINT-LINE FROM WS-DIVIDER-LINE
023000         AFTER ADVANCING 1 LINE.
023100     WRITE PRINT-LINE FROM WS-INV-HEADER-LINE
023200         AFTER ADVANCING 1 LINE.
023300 3100-WRITE-INVOICE-HEADER-LINE-EXIT.
023400     EXIT.
023500*---------------------------------------------------------------
023600*   ITEMS, PRODUCT NAMES AND UNIT NAMES ARE ALL SEQUENTIAL      *
023700*   FILES, SO EACH ITEM'S PRODUCT/UNIT NAME LOOKUP RE-SCANS     *
023800*   PRODMS/PRODUN FROM THE TOP - THE SAME MATCH-BY-SCAN         *
023900*   TECHNIQUE USED THROUGHOUT RXIV-OP2.                         *
024000 3200-PRINT-INVOICE-ITEMS.
024100     OPEN INPUT INVOICE-ITEM-FILE.
024200 3210-ITEM-SCAN-LOOP.
024300     READ INVOICE-ITEM-FILE NEXT RECORD
024400         AT END GO TO 3290-ITEM-SCAN-DONE.
024500     IF ITEM-INVOICE-ID NOT = WS-CUR-INV-ID
024600         GO TO 3210-ITEM-SCAN-LOOP.
024700     PERFORM 3220-FIND-PRODUCT-NAME
024800         THRU 3220-FIND-PRODUCT-NAME-EXIT.
024900     PERFORM 3230-FIND-UNIT-NAME
025000         THRU 3230-FIND-UNIT-NAME-EXIT.
025100     MOVE SPACES TO WS-ITEM-LINE.
025200     MOVE WS-LOOKUP-PRODUCT-NAME TO WS-IL-PRODUCT-NAME.
025300     MOVE WS-LOOKUP-UNIT-NAME    TO WS-IL-UNIT-NAME.
025400     MOVE ITEM-QUANTITY          TO WS-IL-QTY.
025500     MOVE ITEM-UNIT-PRICE        TO WS-IL-UNIT-PRICE.
025600     MOVE ITEM-LINE-TOTAL        TO WS-IL-LINE-TOTAL.
025700     WRITE PRINT-LINE FROM WS-ITEM-LINE
025800         AFTER ADVANCING 1 LINE.
025900     GO TO 3210-ITEM-SCAN-LOOP.
026000 3290-ITEM-SCAN-DONE.
026100     CLOSE INVOICE-ITEM-FILE.
026200 3200-PRINT-INVOICE-ITEMS-EXIT.
026300     EXIT.
026400*---------------------------------------------------------------
026500 3220-FIND-PRODUCT-NAME.
026600     SET WS-NOT-FOUND TO TRUE.
026700     MOVE SPACES TO WS-LOOKUP-PRODUCT-NAME.
026800     OPEN INPUT PRODUCT-MASTER-FILE.
026900 3222-FIND-PRODUCT-LOOP.
027000     READ PRODUCT-MASTER-FILE NEXT RECORD
027100         AT END GO TO 3228-FIND-PRODUCT-DONE.
027200     IF PROD-ID NOT = ITEM-PRODUCT-ID
027300         GO TO 3222-FIND-PRODUCT-LOOP.
027400     MOVE PROD-NAME TO WS-LOOKUP-PRODUCT-NAME.
027500     SET WS-FOUND TO TRUE.
027600 3228-FIND-PRODUCT-DONE.
027700     CLOSE PRODUCT-MASTER-FILE.
027800 3220-FIND-PRODUCT-NAME-EXIT.
027900     EXIT.
028000*---------------------------------------------------------------
028100 3230-FIND-UNIT-NAME.
028200     SET WS-NOT-FOUND TO TRUE.
028300     MOVE SPACES TO WS-LOOKUP-UNIT-NAME.
028400     OPEN INPUT PRODUCT-UNIT-FILE.
028500 3232-FIND-UNIT-LOOP.
028600     READ PRODUCT-UNIT-FILE NEXT RECORD
028700         AT END GO TO 3238-FIND-UNIT-DONE.
028800     IF UNIT-ID NOT = ITEM-UNIT-ID
028900         GO TO 3232-FIND-UNIT-LOOP.
029000     MOVE UNIT-NAME TO WS-LOOKUP-UNIT-NAME.
029100     SET WS-FOUND TO TRUE.
029200 3238-FIND-UNIT-DONE.
029300     CLOSE PRODUCT-UNIT-FILE.
029400 3230-FIND-UNIT-NAME-EXIT.
029500     EXIT.
029600*---------------------------------------------------------------
029700 3300-WRITE-INVOICE-TOTAL-LINE.
029800     MOVE SPACES TO WS-INV-TOTAL-LINE.
029900     MOVE WS-CUR-TOTAL TO WS-IT-TOTAL.
030000     WRITE PRINT-LINE FROM WS-INV-TOTAL-LINE
030100         AFTER ADVANCING 1 LINE.
030200 3300-WRITE-INVOICE-TOTAL-LINE-EXIT.
030300     EXIT.
030400*---------------------------------------------------------------
030500 3400-WRITE-GRAND-TOTAL-LINE.
030600     MOVE SPACES TO WS-GRAND-TOTAL-LINE.
030700     MOVE WS-GRAND-TOTAL TO WS-GT-TOTAL.
030800     WRITE PRINT-LINE FROM WS-DIVIDER-LINE
030900         AFTER ADVANCING 1 LINE.
031000     WRITE PRINT-LINE FROM WS-GRAND-TOTAL-LINE
031100         AFTER ADVANCING 1 LINE.
031200 3400-WRITE-GRAND-TOTAL-LINE-EXIT.
031300     EXIT.
