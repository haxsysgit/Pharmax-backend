000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300*                                                              *
000400*   RXIV-OP3 - LOW-STOCK REPORT                                *
000500*                                                              *
000600*   LISTS EVERY PRODUCT WHOSE QUANTITY ON HAND IS BELOW A      *
000700*   THRESHOLD (DEFAULT 10), LOWEST QUANTITY FIRST, SO THE      *
000800*   BUYER KNOWS WHAT TO REORDER FIRST.  CALLED FROM MENU4RXIV  *
000900*   OPTION 3.  REPLACES THE OLD "STOCK CRITICO" SCREEN, WHICH  *
001000*   FILTERED ON A NEAR-EXPIRY DATE WINDOW RATHER THAN ON       *
001100*   QUANTITY - THIS SHOP NO LONGER TRACKS EXPIRY DATES.        *
001200*                                                              *
001300*   CHANGE LOG                                                 *
001400*   --------------------------------------------------------- *
001500*   1989-05-02  CR   INITIAL PROGRAM (REQ RX-020), REPLACES    *
001600*                    THE OLD STOCK-CRITICO EXPIRY SCREEN.      *
001700*   1993-02-19  CR   OPERATOR MAY NOW OVERRIDE THE DEFAULT     *
001800*                    THRESHOLD OF 10 (RX-098).                 *
001900*   1998-09-08  JLA  Y2K REVIEW - NO DATE FIELDS ON THE        *
002000*                    PRINTED REPORT, NO CHANGE REQUIRED        *
002100*                    (RX-190).                                 *
002200*   2004-02-27  MTV  RENUMBERED FROM OPCION-3 TO RXIVOP3 WHEN  *
002300*                    THE SUITE WAS RENAMED (RX-227).           *
002400****************************************************************
002500 PROGRAM-ID.                 RXIVOP3.
002600 AUTHOR.                     CLAUDIO RUZ.
002700 INSTALLATION.               RXIV PHARMACY DATA PROCESSING.
002800 DATE-WRITTEN.               1989-05-02.
002900 DATE-COMPILED.
003000 SECURITY.                   UNCLASSIFIED.
003100****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.            RXIV-HOST-3090.
003500 OBJECT-COMPUTER.            RXIV-HOST-3090.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT PRODUCT-MASTER-FILE  ASSIGN TO PRODMS
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WS-PRODMS-STATUS.
004300     SELECT LOW-STOCK-REPORT     ASSIGN TO LOWSTK
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-LOWSTK-STATUS.
004600     SELECT SORTWORK             ASSIGN TO SRTWK1.
004700****************************************************************
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  PRODUCT-MASTER-FILE
005100     LABEL RECORDS ARE STANDARD.
005200 COPY RXIVPRD.
005300 SD  SORTWORK.
005400 01  SORT-WORK-RECORD.
005500     05  SW-QTY-ON-HAND             PIC S9(7).
005600     05  SW-SKU                     PIC X(20).
005700     05  SW-NAME                    PIC X(30).
005800     05  SW-REORDER-LEVEL           PIC 9(5).
005900     05  SW-STATUS                  PIC X(01).
006000 FD  LOW-STOCK-REPORT
006100     LABEL RECORDS ARE OMITTED
006200     RECORD CONTAINS 132 CHARACTERS.
006300 01  PRINT-LINE                     PIC X(132).
006400****************************************************************
006500 WORKING-STORAGE SECTION.
006600*---------------------------------------------------------------
006700 01  WS-FILE-STATUSES.
006800     05  WS-PRODMS-STATUS           PIC X(02).
006900     05  WS-LOWSTK-STATUS           PIC X(02).
007100 77  WS-LINE-COUNT                  PIC 9(5)   COMP.
007200 01  WS-LINE-COUNT-DISPLAY          PIC ZZZZ9.
007300 01  WS-THRESHOLD-AREA.
007400     05  WS-THRESHOLD               PIC 9(5).
007500     05  WS-THRESHOLD-DISPLAY REDEFINES
007600         WS-THRESHOLD               PIC ZZZZ9.
007700 01  WS-REPORT-LINE-AREAS.
007800     05  WS-HEADER-1                PIC X(132).
007900     05  WS-HEADER-2                PIC X(132).
008000     05  WS-DETAIL-LINE.
008100         10  WS-DL-SKU              PIC X(20).
008200         10  FILLER                 PIC X(02).
008300         10  WS-DL-NAME             PIC X(30).
008400         10  FILLER                 PIC X(02).
008500         10  WS-DL-QTY              PIC ZZZZ9-.
008600         10  FILLER                 PIC X(04).
008700         10  WS-DL-REORDER          PIC ZZZZ9.
008800         10  FILLER                 PIC X(04).
008900         10  WS-DL-STATUS           PIC X(01).
009000         10  FILLER                 PIC X(63).
009100 01  WS-DETAIL-LINE-R REDEFINES WS-REPORT-LINE-AREAS.
009200     05  FILLER                     PIC X(396).
009300 01  WS-TRAILER-LINE                PIC X(132).
009400 77  WS-DIVIDER-LINE                PIC X(80)  VALUE ALL "*".
009500****************************************************************
009600 LINKAGE SECTION.
009700 01  LK-CALL-DATE.
009800     05  LK-YEAR-2                  PIC 99.
009900     05  LK-MONTH                   PIC 99.
010000     05  LK-DAY                     PIC 99.
010100****************************************************************
010200 SCREEN SECTION.
010300 01  SCR-THRESHOLD-ENTRY
010400     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
010500     05  BLANK SCREEN.
010600     05  LINE 2  COLUMN 20  VALUE "LOW-STOCK REPORT".
010700     05  LINE 4  COLUMN 1   PIC X(80) USING WS-DIVIDER-LINE.
010800     05  LINE 6  COLUMN 1
010900         VALUE "REORDER THRESHOLD (0 = USE DEFAULT OF 10):".
011000     05  LINE 6  COLUMN 46 PIC 99999 USING WS-THRESHOLD AUTO.
011100 01  SCR-DONE-LINE
011200     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
011300     05  LINE 20 COLUMN 1   VALUE "LOW-STOCK REPORT COMPLETE -".
011400     05  LINE 20 COLUMN 30  PIC ZZZZ9 USING WS-LINE-COUNT-
011500         DISPLAY.
011600     05  LINE 20 COLUMN 36  VALUE "LINE(S) WRITTEN.".
011700     05  LINE 22 COLUMN 1   VALUE "PRESS ENTER TO CONTINUE".
011800 01  SCR-DONE-ANSWER.
011900     05  LINE 22 COLUMN 30  PIC X USING WS-DONE-ANSWER AUTO.
012000 01  WS-DONE-ANSWER                 PIC X(01).
012100****************************************************************
012200 PROCEDURE DIVISION USING LK-CALL-DATE.
012300*---------------------------------------------------------------
012400 1000-MAIN-CONTROL.
012500     MOVE ZERO TO WS-THRESHOLD.
012600     DISPLAY SCR-THRESHOLD-ENTRY.
012700     ACCEPT SCR-THRESHOLD-ENTRY.
012800     IF WS-THRESHOLD = ZERO
012900         MOVE 10 TO WS-THRESHOLD.
013000     PERFORM 2000-BUILD-LOW-STOCK-FILE
013100         THRU 2000-BUILD-LOW-STOCK-FILE-EXIT.
013200     DISPLAY SCR-DONE-LINE.
013300     ACCEPT SCR-DONE-ANSWER.
013400     GOBACK.
013500*---------------------------------------------------------------
013600 2000-BUILD-LOW-STOCK-FILE.
013700     SORT SORTWORK
013800         ON ASCENDING KEY SW-QTY-ON-HAND
013900         INPUT PROCEDURE IS 2100-FILTER-LOW-STOCK
014000         OUTPUT PROCEDURE IS 3000-PRINT-LOW-STOCK-REPORT.
014100 2000-BUILD-LOW-STOCK-FILE-EXIT.
014200     EXIT.
014300*---------------------------------------------------------------
014400 2100-FILTER-LOW-STOCK.
014500     OPEN INPUT PRODUCT-MASTER-FILE.
014600 2110-FILTER-LOOP.
014700     READ PRODUCT-MASTER-FILE NEXT RECORD
014800         AT END GO TO 2190-FILTER-DONE.
014900     IF PROD-QTY-ON-HAND NOT < WS-THRESHOLD
015000         GO TO 2110-FILTER-LOOP.
015100     MOVE PROD-QTY-ON-HAND         TO SW-QTY-ON-HAND.
015200     MOVE PROD-SKU                 TO SW-SKU.
015300     MOVE PROD-NAME                TO SW-NAME.
015400     MOVE PROD-REORDER-LEVEL       TO SW-REORDER-LEVEL.
015500     MOVE PROD-STATUS              TO SW-STATUS.
015600     RELEASE SORT-WORK-RECORD.
015700     GO TO 2110-FILTER-LOOP.
015800 2190-FILTER-DONE.
015900     CLOSE PRODUCT-MASTER-FILE.
016000 2100-FILTER-LOW-STOCK-EXIT.
016100     EXIT.
016200*---------------------------------------------------------------
016300 3000-PRINT-LOW-STOCK-REPORT.
016400     MOVE ZERO TO WS-LINE-COUNT.
016500     OPEN OUTPUT LOW-STOCK-REPORT.
016600     PERFORM 3100-WRITE-HEADERS THRU 3100-WRITE-HEADERS-EXIT.
016700 3010-RETURN-LOOP.
016800     RETURN SORTWORK
016900         AT END GO TO 3090-RETURN-DONE.
017000     ADD 1 TO WS-LINE-COUNT.
017100     PERFORM 3200-WRITE-DETAIL THRU 3200-WRITE-DETAIL-EXIT.
017200     GO TO 3010-RETURN-LOOP.
017300 3090-RETURN-DONE.
017400     PERFORM 3300-WRITE-TRAILER THRU 3300-WRITE-TRAILER-EXIT.
017500     CLOSE LOW-STOCK-REPORT.
017600     MOVE WS-LINE-COUNT TO WS-LINE-COUNT-DISPLAY.
017700 3000-PRINT-LOW-STOCK-REPORT-EXIT.
017800     EXIT.
017900*---------------------------------------------------------------
018000 3100-WRITE-HEADERS.
018100     MOVE SPACES TO WS-HEADER-1.
018200     STRING "RXIV PHARMACY - LOW STOCK REPORT" DELIMITED BY
018300         SIZE INTO WS-HEADER-1.
018400     WRITE PRINT-LINE FROM WS-HEADER-1
018500         AFTER ADVANCING PAGE.
018600     MOVE SPACES TO WS-HEADER-2.
018700     MOVE WS-THRESHOLD TO WS-THRESHOLD-DISPLAY.
018800     STRING "PRODUCTS WITH QUANTITY ON HAND BELOW "
018900         DELIMITED BY SIZE
019000         WS-THRESHOLD-DISPLAY DELIMITED BY SIZE
019100         INTO WS-HEADER-2.
019200     WRITE PRINT-LINE FROM WS-HEADER-2
019300         AFTER ADVANCING 1 LINE.
019400     WRITE PRINT-LINE FROM WS-DIVIDER-LINE
019500         AFTER ADVANCING 1 LINE.
019600 3100-WRITE-HEADERS-EXIT.
019700     EXIT.
019800*---------------------------------------------------------------
019900 3200-WRITE-DETAIL.
020000     MOVE SPACES TO WS-DETAIL-LINE.
020100     MOVE SW-SKU               TO WS-DL-SKU.
020200     MOVE SW-NAME              TO WS-DL-NAME.
020300     MOVE SW-QTY-ON-HAND       TO WS-DL-QTY.
020400     MOVE SW-REORDER-LEVEL     TO WS-DL-REORDER.
020500     MOVE SW-STATUS            TO WS-DL-STATUS.
020600     WRITE PRINT-LINE FROM WS-DETAIL-LINE
020700         AFTER ADVANCING 1 LINE.
020800 3200-WRITE-DETAIL-EXIT.
020900     EXIT.
021000*---------------------------------------------------------------
021100 3300-WRITE-TRAILER.
021200     MOVE SPACES TO WS-TRAILER-LINE.
021300     MOVE WS-LINE-COUNT TO WS-LINE-COUNT-DISPLAY.
021400     STRING "TOTAL LOW STOCK PRODUCTS: " DELIMITED BY SIZE
021500         WS-LINE-COUNT-DISPLAY DELIMITED BY SIZE
021600         INTO WS-TRAILER-LINE.
021700     WRITE PRINT-LINE FROM WS-DIVIDER-LINE
021800         AFTER ADVANCING 1 LINE.
021900     WRITE PRINT-LINE FROM WS-TRAILER-LINE
022000         AFTER ADVANCING 1 LINE.
022100 3300-WRITE-TRAILER-EXIT.
022200     EXIT.
