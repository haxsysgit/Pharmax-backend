000100********************************************************* RXIVPRD
000200*                                                          RXIVPRD
000300*   RXIVPRD - PRODUCT MASTER RECORD                        RXIVPRD
000400*                                                          RXIVPRD
000500*   ONE ENTRY PER PRODUCT (MEDICAMENTO / NON-MEDICAL LINE  RXIVPRD
000600*   ITEM) CARRIED IN THE PHARMACY.  STOCK QUANTITY LIVES   RXIVPRD
000700*   ON THIS RECORD BUT IS NEVER SET DIRECTLY BY A          RXIVPRD
000800*   MAINTENANCE TRANSACTION - IT MOVES ONLY THROUGH THE    RXIVPRD
000900*   STOCK-ADJUSTMENT PROGRAM (RXIV-OP4) OR THROUGH          RXIVPRD
001000*   INVOICE FINALIZE / CANCEL (RXIV-OP2).                  RXIVPRD
001100*                                                          RXIVPRD
001200*   MASTER FILE IS SEQUENTIAL, KEYED BY PROD-ID FOR        RXIVPRD
001300*   MATCHING PURPOSES ONLY (NO INDEXED ACCESS) - PROGRAMS  RXIVPRD
001400*   LOCATE A PRODUCT BY SCANNING FORWARD FROM THE TOP OF   RXIVPRD
001500*   THE FILE, THE SAME WAY THE SHOP HAS ALWAYS DONE IT.    RXIVPRD
001600*                                                          RXIVPRD
001700*   MAINTENANCE HISTORY                                    RXIVPRD
001800*   ------------------------------------------------------ RXIVPRD
001900*   1989-03-14  CR   INITIAL LAYOUT FOR NEW PHARMACY        RXIVPRD
002000*                    STOCK SYSTEM (REQ RX-014).            RXIVPRD
002100*   1991-07-02  CR   ADDED PROD-RETURN-POLICY PER STORE     RXIVPRD
002200*                    MANAGER REQUEST (REQ RX-062).          RXIVPRD
002300*   1994-11-30  JLA  ADDED PROD-BARCODE FOR NEW SCANNER      RXIVPRD
002400*                    PROJECT (REQ RX-140).                  RXIVPRD
002500*   1998-09-08  JLA  Y2K REVIEW - NO DATE FIELDS ON THIS     RXIVPRD
002600*                    RECORD, NO CHANGE REQUIRED.             RXIVPRD
002700*   2002-05-21  MTV  ADDED PROD-SUPPLIER-NAME, SEPARATE      RXIVPRD
002800*                    FROM BRAND, PER AUDIT FINDING RX-201.  RXIVPRD
002900********************************************************* RXIVPRD
003000                                                            RXIVPRD
003100 01  PROD-MASTER-RECORD.                                    RXIVPRD
003200     05  PROD-ID                        PIC X(36).          RXIVPRD
003300     05  PROD-ID-R  REDEFINES  PROD-ID.                     RXIVPRD
003400         10  PROD-ID-PREFIX             PIC X(04).          RXIVPRD
003500         10  PROD-ID-SUFFIX             PIC X(32).          RXIVPRD
003600     05  PROD-SKU                       PIC X(20).          RXIVPRD
003700     05  PROD-NAME                      PIC X(30).          RXIVPRD
003800     05  PROD-BRAND-NAME                PIC X(20).          RXIVPRD
003900     05  PROD-SUPPLIER-NAME             PIC X(20).          RXIVPRD
004000     05  PROD-BARCODE                   PIC X(15).          RXIVPRD
004100     05  PROD-MARKUP-PCT                PIC S9(3)V99.       RXIVPRD
004200     05  PROD-QTY-ON-HAND               PIC S9(7).          RXIVPRD
004500     05  PROD-REORDER-LEVEL             PIC 9(5).           RXIVPRD
004600     05  PROD-TYPE                      PIC X(01).          RXIVPRD
004700         88  PROD-TYPE-MEDICAL                VALUE "M".    RXIVPRD
004800         88  PROD-TYPE-NON-MEDICAL            VALUE "N".    RXIVPRD
004900     05  PROD-OTC-FLAG                  PIC X(01).          RXIVPRD
005000         88  PROD-OTC-YES                     VALUE "Y".    RXIVPRD
005100         88  PROD-OTC-NO                      VALUE "N".    RXIVPRD
005200     05  PROD-RETURN-POLICY             PIC X(30).          RXIVPRD
005300     05  PROD-STATUS                    PIC X(01).          RXIVPRD
005400         88  PROD-STATUS-ACTIVE               VALUE "A".    RXIVPRD
005500         88  PROD-STATUS-PENDING              VALUE "P".    RXIVPRD
005600         88  PROD-STATUS-INACTIVE             VALUE "I".    RXIVPRD
005700     05  FILLER                         PIC X(31).          RXIVPRD
005800*                                       RESERVED FOR FUTURE RXIVPRD
005900*                                       EXPANSION - DO NOT  RXIVPRD
006000*                                       REUSE WITHOUT DBA   RXIVPRD
006100*                                       SIGN-OFF.           RXIVPRD
006200********************************************************* RXIVPRD
