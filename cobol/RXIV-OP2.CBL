000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300*                                                              *
000400*   RXIV-OP2 - SALES INVOICE PROCESSING                        *
000500*                                                              *
000600*   BUILDS A DRAFT INVOICE, ADDS LINE ITEMS TO IT, THEN         *
000700*   FINALIZES (STOCK CHECK, STOCK DEDUCTION, TOTAL) OR         *
000800*   CANCELS IT (STOCK RESTORE IF IT HAD BEEN FINALIZED).       *
000900*   CALLED FROM MENU4RXIV OPTION 2.  REPLACES THE OLD          *
001000*   FACTURA-VENTA / MOVIMIENTO-MEDICAMENTO SCREENS - THE       *
001100*   CUSTOMER (RUT) FIELDS FROM THAT SCREEN HAVE NO HOME HERE   *
001200*   AND ARE NOT CARRIED FORWARD.                               *
001300*                                                              *
001400*   CHANGE LOG                                                 *
001500*   --------------------------------------------------------- *
001600*   1990-01-22  CR   INITIAL PROGRAM (REQ RX-051), CARRIES     *
001700*                    FORWARD THE STOCK-DEDUCTION LOGIC FROM    *
001800*                    THE OLD OPCION-2 ACTUALIZAR PARAGRAPHS.   *
001900*   1991-09-30  CR   ADDED THE CANCEL OPTION WITH CONDITIONAL  *
002000*                    STOCK RESTORE (RX-079).                   *
002100*   1996-10-17  JLA  FINALIZE NOW CHECKS EVERY LINE'S STOCK    *
002200*                    BEFORE DEDUCTING ANY OF THEM - A SHORT    *
002300*                    LINE PARTWAY THROUGH AN INVOICE USED TO   *
002400*                    LEAVE THE MASTER PARTLY UPDATED (RX-155). *
002500*   1998-09-08  JLA  Y2K REVIEW - THIS PROGRAM CARRIES NO      *
002600*                    DATE FIELDS OF ITS OWN, NO CHANGE         *
002700*                    REQUIRED (RX-190).                        *
002800*   2004-02-27  MTV  RENUMBERED FROM OPCION-2 TO RXIVOP2 WHEN  *
002900*                    THE SUITE WAS RENAMED (RX-227).           *
003000****************************************************************
003100 PROGRAM-ID.                 RXIVOP2.
003200 AUTHOR.                     CLAUDIO RUZ.
003300 INSTALLATION.               RXIV PHARMACY DATA PROCESSING.
003400 DATE-WRITTEN.               1990-01-22.
003500 DATE-COMPILED.
003600 SECURITY.                   UNCLASSIFIED.
003700****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.            RXIV-HOST-3090.
004100 OBJECT-COMPUTER.            RXIV-HOST-3090.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT INVOICE-HEADER-FILE  ASSIGN TO INVHDR
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-INVHDR-STATUS.
004900     SELECT INVOICE-ITEM-FILE    ASSIGN TO INVITM
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-INVITM-STATUS.
005200     SELECT PRODUCT-MASTER-FILE  ASSIGN TO PRODMS
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-PRODMS-STATUS.
005500     SELECT PRODUCT-UNIT-FILE    ASSIGN TO PRODUN
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-PRODUN-STATUS.
005800     SELECT AUDIT-LOG-FILE       ASSIGN TO AUDLOG
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-AUDLOG-STATUS.
006100****************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  INVOICE-HEADER-FILE
006500     LABEL RECORDS ARE STANDARD.
006600 COPY RXIVINH.
006700 FD  INVOICE-ITEM-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 COPY RXIVINI.
007000 FD  PRODUCT-MASTER-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 COPY RXIVPRD.
007300 FD  PRODUCT-UNIT-FILE
007400     LABEL RECORDS ARE STANDARD.
007500 COPY RXIVUNT.
007600 FD  AUDIT-LOG-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 COPY RXIVAUD.
007900****************************************************************
008000 WORKING-STORAGE SECTION.
008100*---------------------------------------------------------------
008200 01  WS-FILE-STATUSES.
008300     05  WS-INVHDR-STATUS           PIC X(02).
008400     05  WS-INVITM-STATUS           PIC X(02).
008500     05  WS-PRODMS-STATUS           PIC X(02).
008600     05  WS-PRODUN-STATUS           PIC X(02).
008700     05  WS-AUDLOG-STATUS           PIC X(02).
008800 01  WS-SWITCHES.
008900     05  WS-FOUND-SWITCH            PIC X(01).
009000         88  WS-FOUND                    VALUE "Y".
009100         88  WS-NOT-FOUND                VALUE "N".
009200     05  WS-INSUFFICIENT-SWITCH     PIC X(01).
009300         88  WS-STOCK-INSUFFICIENT       VALUE "Y".
009400         88  WS-STOCK-SUFFICIENT         VALUE "N".
009500     05  WS-REJECT-SWITCH           PIC X(01).
009600         88  WS-REJECTED                 VALUE "Y".
009700         88  WS-NOT-REJECTED             VALUE "N".
009800 01  WS-MENU-SELECTION.
009900     05  WS-SUB-OPTION              PIC X(01).
010000         88  WS-OPT-CREATE-INVOICE       VALUE "1".
010100         88  WS-OPT-ADD-ITEM             VALUE "2".
010200         88  WS-OPT-FINALIZE             VALUE "3".
010300         88  WS-OPT-CANCEL               VALUE "4".
010400         88  WS-OPT-RETURN               VALUE "5".
010500 77  WS-RECORD-COUNT                PIC 9(9)   COMP.
010510 01  WS-COUNTERS.
010700     05  WS-ITEM-COUNT              PIC 9(5)   COMP.
010800     05  WS-RESERVE-COUNT           PIC 9(2)   COMP.
010900     05  WS-RES-IDX                 PIC 9(2)   COMP.
010950 01  WS-ITEM-COUNT-DISPLAY          PIC 9(5).
011100 01  WS-NEW-ID-AREA.
011200     05  WS-NEW-SUFFIX-NUM          PIC 9(10).
011300     05  WS-NEW-SUFFIX-X REDEFINES
011400         WS-NEW-SUFFIX-NUM          PIC X(10).
011500 01  WS-CALC-AREA.
011600     05  WS-BASE-QTY                PIC S9(7)  COMP.
011800     05  WS-NEW-TOTAL               PIC S9(9)V99.
011900     05  WS-EFFECTIVE-PRICE         PIC S9(7)V99.
012000 01  WS-RESERVE-TABLE.
012100     05  WS-RESERVE-ENTRY OCCURS 50 TIMES.
012200         10  WS-RES-PRODUCT-ID          PIC X(36).
012300         10  WS-RES-QTY                 PIC S9(7)  COMP.
012400 01  WS-RESERVE-TABLE-R REDEFINES WS-RESERVE-TABLE.
012500     05  FILLER                     PIC X(2150).
012600 01  WS-LOOKUP-AREA.
012700     05  WS-LOOKUP-INVOICE-ID       PIC X(36).
012800     05  WS-LOOKUP-SKU              PIC X(20).
012900     05  WS-LOOKUP-UNIT-NAME        PIC X(10).
013000 01  WS-PRIOR-STATUS                PIC X(01).
013100 01  WS-AUDIT-DETAIL-BUILD          PIC X(80).
013200 01  WS-ENTRY-AREA.
013300     05  WS-IN-SOLD-BY-NAME         PIC X(30).
013400     05  WS-IN-QUANTITY             PIC 9(5).
013500     05  WS-IN-OVERRIDE-PRICE       PIC S9(7)V99.
013600 01  WS-ERROR-MESSAGE               PIC X(60).
013700 01  WS-INFO-MESSAGE                PIC X(60).
013800 01  WS-BROWSE-ANSWER               PIC X(01).
013900 77  WS-DIVIDER-LINE                PIC X(80)  VALUE ALL "*".
014000****************************************************************
014100 LINKAGE SECTION.
014200 01  LK-CALL-DATE.
014300     05  LK-YEAR-2                  PIC 99.
014400     05  LK-MONTH                   PIC 99.
014500     05  LK-DAY                     PIC 99.
014600****************************************************************
014700 SCREEN SECTION.
014800 01  SCR-SUB-MENU
014900     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
015000     05  BLANK SCREEN.
015100     05  LINE 2  COLUMN 20  VALUE "RXIV - INVOICE PROCESSING".
015200     05  LINE 4  COLUMN 1   PIC X(80) USING WS-DIVIDER-LINE.
015300     05  LINE 6  COLUMN 1   VALUE "OPTION 1: CREATE A NEW INVOICE".
015400     05  LINE 7  COLUMN 1   VALUE "OPTION 2: ADD A LINE ITEM".
015500     05  LINE 8  COLUMN 1   VALUE "OPTION 3: FINALIZE AN INVOICE".
015600     05  LINE 9  COLUMN 1   VALUE "OPTION 4: CANCEL AN INVOICE".
015700     05  LINE 10 COLUMN 1   VALUE "OPTION 5: RETURN TO MENU".
015800     05  LINE 12 COLUMN 1   PIC X(80) USING WS-DIVIDER-LINE.
015900     05  LINE 14 COLUMN 1   VALUE "ENTER OPTION:".
016000 01  SCR-SUB-ANSWER.
016100     05  LINE 14 COLUMN 15  PIC X USING WS-SUB-OPTION
016200         REQUIRED AUTO.
016300 01  SCR-CREATE-ENTRY
016400     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
016500     05  BLANK SCREEN.
016600     05  LINE 2  COLUMN 20  VALUE "CREATE A NEW INVOICE".
016700     05  LINE 4  COLUMN 1   VALUE "SOLD BY (CASHIER NAME)....:".
016800     05  LINE 4  COLUMN 30  PIC X(30) USING WS-IN-SOLD-BY-NAME
016900         AUTO.
017000 01  SCR-INFO-LINE
017100     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
017200     05  LINE 20 COLUMN 1   PIC X(60) USING WS-INFO-MESSAGE.
017300     05  LINE 22 COLUMN 1   VALUE "PRESS ENTER TO CONTINUE".
017400 01  SCR-INFO-ANSWER.
017500     05  LINE 22 COLUMN 30  PIC X USING WS-BROWSE-ANSWER AUTO.
017600 01  SCR-LOOKUP-INVOICE-ENTRY
017700     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
017800     05  BLANK SCREEN.
017900     05  LINE 2  COLUMN 20  VALUE "ENTER THE INVOICE ID".
018000     05  LINE 4  COLUMN 1   VALUE "INVOICE ID.......:".
018100     05  LINE 4  COLUMN 21  PIC X(36) USING WS-LOOKUP-INVOICE-ID
018200         REQUIRED AUTO.
018300 01  SCR-ADD-ITEM-ENTRY
018400     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
018500     05  BLANK SCREEN.
018600     05  LINE 2  COLUMN 20  VALUE "ADD A LINE ITEM".
018700     05  LINE 4  COLUMN 1   VALUE "PRODUCT SKU..............:".
018800     05  LINE 4  COLUMN 29  PIC X(20) USING WS-LOOKUP-SKU
018900         REQUIRED AUTO.
019000     05  LINE 5  COLUMN 1   VALUE "SELLING UNIT NAME........:".
019100     05  LINE 5  COLUMN 29  PIC X(10) USING WS-LOOKUP-UNIT-NAME
019200         REQUIRED AUTO.
019300     05  LINE 6  COLUMN 1   VALUE "QUANTITY.................:".
019400     05  LINE 6  COLUMN 29  PIC 99999 USING WS-IN-QUANTITY
019500         REQUIRED AUTO.
019600     05  LINE 7  COLUMN 1
019700         VALUE "PRICE OVERRIDE (0 = USE DEFAULT).:".
019800     05  LINE 7  COLUMN 36  PIC S9999999 USING
019900         WS-IN-OVERRIDE-PRICE AUTO.
020000 01  SCR-ERROR-LINE
020100     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 4.
020200     05  LINE 20 COLUMN 1   PIC X(60) USING WS-ERROR-MESSAGE.
020300     05  LINE 22 COLUMN 1   VALUE "PRESS ENTER TO CONTINUE".
020400 01  SCR-ERROR-ANSWER.
020500     05  LINE 22 COLUMN 30  PIC X USING WS-BROWSE-ANSWER AUTO.
020600****************************************************************
020700 PROCEDURE DIVISION USING LK-CALL-DATE.
020800*---------------------------------------------------------------
020900 1000-MAIN-CONTROL.
021000 1200-SHOW-SUB-MENU.
021100     PERFORM 1300-DISPLAY-SUB-MENU
021200         THRU 1300-DISPLAY-SUB-MENU-EXIT.
021300     PERFORM 1400-EDIT-SUB-OPTION
021400         THRU 1400-EDIT-SUB-OPTION-EXIT
021500         UNTIL WS-SUB-OPTION NOT = SPACE
021600             AND (WS-OPT-CREATE-INVOICE OR WS-OPT-ADD-ITEM
021700                OR WS-OPT-FINALIZE OR WS-OPT-CANCEL
021800                OR WS-OPT-RETURN).
021900     PERFORM 1500-DISPATCH-OPTION
022000         THRU 1500-DISPATCH-OPTION-EXIT.
022100     IF NOT WS-OPT-RETURN
022200         GO TO 1200-SHOW-SUB-MENU.
022300     GOBACK.
022400*---------------------------------------------------------------
022500 1300-DISPLAY-SUB-MENU.
022600     DISPLAY SCR-SUB-MENU.
022700 1300-DISPLAY-SUB-MENU-EXIT.
022800     EXIT.
022900*---------------------------------------------------------------
023000 1400-EDIT-SUB-OPTION.
023100     ACCEPT SCR-SUB-ANSWER.
023200 1400-EDIT-SUB-OPTION-EXIT.
023300     EXIT.
023400*---------------------------------------------------------------
023500 1500-DISPATCH-OPTION.
023600     IF WS-OPT-CREATE-INVOICE
023700         PERFORM 2000-CREATE-INVOICE
023800             THRU 2000-CREATE-INVOICE-EXIT
023900         GO TO 1500-DISPATCH-OPTION-EXIT.
024000     IF WS-OPT-ADD-ITEM
024100         PERFORM 3000-ADD-INVOICE-ITEM
024200             THRU 3000-ADD-INVOICE-ITEM-EXIT
024300         GO TO 1500-DISPATCH-OPTION-EXIT.
024400     IF WS-OPT-FINALIZE
024500         PERFORM 4000-FINALIZE-INVOICE
024600             THRU 4000-FINALIZE-INVOICE-EXIT
024700         GO TO 1500-DISPATCH-OPTION-EXIT.
024800     IF WS-OPT-CANCEL
024900         PERFORM 5000-CANCEL-INVOICE
025000             THRU 5000-CANCEL-INVOICE-EXIT.
025100 1500-DISPATCH-OPTION-EXIT.
025200     EXIT.
025300*---------------------------------------------------------------
025400*    OPTION 1 - CREATE A DRAFT INVOICE.                        *
025500*---------------------------------------------------------------
025600 2000-CREATE-INVOICE.
025700     DISPLAY SCR-CREATE-ENTRY.
025800     MOVE SPACES TO WS-IN-SOLD-BY-NAME.
025900     ACCEPT SCR-CREATE-ENTRY.
026000     PERFORM 2100-COUNT-EXISTING-INVOICES
026100         THRU 2100-COUNT-EXISTING-INVOICES-EXIT.
026200     ADD 1 TO WS-RECORD-COUNT.
026300     MOVE WS-RECORD-COUNT TO WS-NEW-SUFFIX-NUM.
026400     INITIALIZE INVOICE-HEADER-RECORD.
026500     MOVE "INV-" TO INV-ID-PREFIX.
026600     MOVE WS-NEW-SUFFIX-X TO INV-ID-SUFFIX.
026700     MOVE WS-IN-SOLD-BY-NAME TO INV-SOLD-BY-NAME.
026800     SET INV-STATUS-DRAFT TO TRUE.
026900     MOVE ZERO TO INV-TOTAL-AMOUNT.
027000     OPEN EXTEND INVOICE-HEADER-FILE.
027100     WRITE INVOICE-HEADER-RECORD.
027200     CLOSE INVOICE-HEADER-FILE.
027300     STRING "INVOICE CREATED, ID IS " DELIMITED BY SIZE
027400         INV-ID DELIMITED BY SIZE
027500         INTO WS-INFO-MESSAGE.
027600     DISPLAY SCR-INFO-LINE.
027700     ACCEPT SCR-INFO-ANSWER.
027800     MOVE "INVOICE HEADER RECORD ADDED" TO WS-AUDIT-DETAIL-BUILD.
027900     PERFORM 9100-WRITE-AUDIT-INVOICE
028000         THRU 9100-WRITE-AUDIT-INVOICE-EXIT.
028100 2000-CREATE-INVOICE-EXIT.
028200     EXIT.
028300*---------------------------------------------------------------
028400 2100-COUNT-EXISTING-INVOICES.
028500     MOVE ZERO TO WS-RECORD-COUNT.
028600     OPEN INPUT INVOICE-HEADER-FILE.
028700 2110-COUNT-LOOP.
028800     READ INVOICE-HEADER-FILE NEXT RECORD
028900         AT END GO TO 2190-COUNT-DONE.
029000     ADD 1 TO WS-RECORD-COUNT.
029100     GO TO 2110-COUNT-LOOP.
029200 2190-COUNT-DONE.
029300     CLOSE INVOICE-HEADER-FILE.
029400 2100-COUNT-EXISTING-INVOICES-EXIT.
029500     EXIT.
029600*---------------------------------------------------------------
029700*    OPTION 2 - ADD A LINE ITEM TO A DRAFT INVOICE.             *
029800*---------------------------------------------------------------
029900 3000-ADD-INVOICE-ITEM.
030000     SET WS-NOT-REJECTED TO TRUE.
030100     DISPLAY SCR-LOOKUP-INVOICE-ENTRY.
030200     ACCEPT SCR-LOOKUP-INVOICE-ENTRY.
030300     PERFORM 3100-FIND-DRAFT-INVOICE
030400         THRU 3100-FIND-DRAFT-INVOICE-EXIT.
030500     IF WS-REJECTED
030600         GO TO 3000-ADD-INVOICE-ITEM-EXIT.
030700     DISPLAY SCR-ADD-ITEM-ENTRY.
030800     MOVE ZERO TO WS-IN-OVERRIDE-PRICE.
030900     ACCEPT SCR-ADD-ITEM-ENTRY.
031000     PERFORM 3200-FIND-PRODUCT-BY-SKU
031100         THRU 3200-FIND-PRODUCT-BY-SKU-EXIT.
031200     IF WS-REJECTED
031300         GO TO 3000-ADD-INVOICE-ITEM-EXIT.
031400     PERFORM 3300-FIND-UNIT-FOR-PRODUCT
031500         THRU 3300-FIND-UNIT-FOR-PRODUCT-EXIT.
031600     IF WS-REJECTED
031700         GO TO 3000-ADD-INVOICE-ITEM-EXIT.
031800     PERFORM 3400-DETERMINE-PRICE-AND-QTY
031900         THRU 3400-DETERMINE-PRICE-AND-QTY-EXIT.
032000     IF WS-REJECTED
032100         GO TO 3000-ADD-INVOICE-ITEM-EXIT.
032200     PERFORM 3500-APPEND-ITEM THRU 3500-APPEND-ITEM-EXIT.
032300     PERFORM 9200-WRITE-AUDIT-ITEM
032400         THRU 9200-WRITE-AUDIT-ITEM-EXIT.
032500 3000-ADD-INVOICE-ITEM-EXIT.
032600     EXIT.
032700*---------------------------------------------------------------
032800 3100-FIND-DRAFT-INVOICE.
032900     SET WS-NOT-FOUND TO TRUE.
033000     OPEN INPUT INVOICE-HEADER-FILE.
033100 3110-FIND-LOOP.
033200     READ INVOICE-HEADER-FILE NEXT RECORD
033300         AT END GO TO 3190-FIND-DONE.
033400     IF INV-ID = WS-LOOKUP-INVOICE-ID
033500         SET WS-FOUND TO TRUE
033600         GO TO 3190-FIND-DONE.
033700     GO TO 3110-FIND-LOOP.
033800 3190-FIND-DONE.
033900     CLOSE INVOICE-HEADER-FILE.
034000     IF WS-NOT-FOUND
034100         MOVE "NO INVOICE ON FILE WITH THAT ID" TO
034200             WS-ERROR-MESSAGE
034300         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
034400         SET WS-REJECTED TO TRUE
034500         GO TO 3100-FIND-DRAFT-INVOICE-EXIT.
034600     IF NOT INV-STATUS-DRAFT
034700         MOVE "INVOICE IS NOT IN DRAFT STATUS" TO
034800             WS-ERROR-MESSAGE
034900         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
035000         SET WS-REJECTED TO TRUE.
035100 3100-FIND-DRAFT-INVOICE-EXIT.
035200     EXIT.
035300*---------------------------------------------------------------
035400 3200-FIND-PRODUCT-BY-SKU.
035500     SET WS-NOT-FOUND TO TRUE.
035600     OPEN INPUT PRODUCT-MASTER-FILE.
035700 3210-FIND-LOOP.
035800     READ PRODUCT-MASTER-FILE NEXT RECORD
035900         AT END GO TO 3290-FIND-DONE.
036000     IF PROD-SKU = WS-LOOKUP-SKU
036100         SET WS-FOUND TO TRUE
036200         GO TO 3290-FIND-DONE.
036300     GO TO 3210-FIND-LOOP.
036400 3290-FIND-DONE.
036500     CLOSE PRODUCT-MASTER-FILE.
036600     IF WS-NOT-FOUND
036700         MOVE "NO PRODUCT ON FILE WITH THAT SKU" TO
036800             WS-ERROR-MESSAGE
036900         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
037000         SET WS-REJECTED TO TRUE.
037100 3200-FIND-PRODUCT-BY-SKU-EXIT.
037200     EXIT.
037300*---------------------------------------------------------------
037400 3300-FIND-UNIT-FOR-PRODUCT.
037500     SET WS-NOT-FOUND TO TRUE.
037600     OPEN INPUT PRODUCT-UNIT-FILE.
037700 3310-FIND-LOOP.
037800     READ PRODUCT-UNIT-FILE NEXT RECORD
037900         AT END GO TO 3390-FIND-DONE.
038000     IF UNIT-NAME = WS-LOOKUP-UNIT-NAME
038100         AND UNIT-PRODUCT-ID = PROD-ID
038200         SET WS-FOUND TO TRUE
038300         GO TO 3390-FIND-DONE.
038400     GO TO 3310-FIND-LOOP.
038500 3390-FIND-DONE.
038600     CLOSE PRODUCT-UNIT-FILE.
038700     IF WS-NOT-FOUND
038800         MOVE "UNIT NOT ON FILE FOR THIS PRODUCT" TO
038900             WS-ERROR-MESSAGE
039000         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
039100         SET WS-REJECTED TO TRUE.
039200 3300-FIND-UNIT-FOR-PRODUCT-EXIT.
039300     EXIT.
039400*---------------------------------------------------------------
039500 3400-DETERMINE-PRICE-AND-QTY.
039600     IF WS-IN-OVERRIDE-PRICE > ZERO
039700         MOVE WS-IN-OVERRIDE-PRICE TO WS-EFFECTIVE-PRICE
039800     ELSE
039900         MOVE UNIT-PRICE TO WS-EFFECTIVE-PRICE.
040000     IF WS-EFFECTIVE-PRICE NOT > ZERO
040100         MOVE "EFFECTIVE UNIT PRICE MUST BE GREATER THAN ZERO"
040200             TO WS-ERROR-MESSAGE
040300         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
040400         SET WS-REJECTED TO TRUE
040500         GO TO 3400-DETERMINE-PRICE-AND-QTY-EXIT.
040600     IF WS-IN-QUANTITY < 1
040700         MOVE "QUANTITY MUST BE AT LEAST ONE" TO WS-ERROR-
040800             MESSAGE
040900         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
041000         SET WS-REJECTED TO TRUE.
041100 3400-DETERMINE-PRICE-AND-QTY-EXIT.
041200     EXIT.
041300*---------------------------------------------------------------
041400 3500-APPEND-ITEM.
041500     PERFORM 3510-COUNT-EXISTING-ITEMS
041600         THRU 3510-COUNT-EXISTING-ITEMS-EXIT.
041700     ADD 1 TO WS-RECORD-COUNT.
041800     MOVE WS-RECORD-COUNT TO WS-NEW-SUFFIX-NUM.
041900     INITIALIZE INVOICE-ITEM-RECORD.
042000     MOVE "ITM-" TO ITEM-ID-PREFIX.
042100     MOVE WS-NEW-SUFFIX-X TO ITEM-ID-SUFFIX.
042200     MOVE WS-LOOKUP-INVOICE-ID  TO ITEM-INVOICE-ID.
042300     MOVE PROD-ID               TO ITEM-PRODUCT-ID.
042400     MOVE UNIT-ID               TO ITEM-UNIT-ID.
042500     MOVE WS-IN-QUANTITY        TO ITEM-QUANTITY.
042600     MOVE WS-EFFECTIVE-PRICE    TO ITEM-UNIT-PRICE.
042700     COMPUTE ITEM-LINE-TOTAL = WS-IN-QUANTITY * WS-EFFECTIVE-
042800         PRICE.
042900     OPEN EXTEND INVOICE-ITEM-FILE.
043000     WRITE INVOICE-ITEM-RECORD.
043100     CLOSE INVOICE-ITEM-FILE.
043200 3500-APPEND-ITEM-EXIT.
043300     EXIT.
043400*---------------------------------------------------------------
043500 3510-COUNT-EXISTING-ITEMS.
043600     MOVE ZERO TO WS-RECORD-COUNT.
043700     OPEN INPUT INVOICE-ITEM-FILE.
043800 3515-COUNT-LOOP.
043900     READ INVOICE-ITEM-FILE NEXT RECORD
044000         AT END GO TO 3519-COUNT-DONE.
044100     ADD 1 TO WS-RECORD-COUNT.
044200     GO TO 3515-COUNT-LOOP.
044300 3519-COUNT-DONE.
044400     CLOSE INVOICE-ITEM-FILE.
044500 3510-COUNT-EXISTING-ITEMS-EXIT.
044600     EXIT.
044700*---------------------------------------------------------------
044800*    OPTION 3 - FINALIZE.  STOCK IS CHECKED FOR EVERY LINE     *
044900*    BEFORE ANY LINE IS DEDUCTED (RX-155) - THE RESERVE TABLE   *
045000*    ACCUMULATES DEMAND PER PRODUCT ACROSS ALL LINES SO TWO     *
045100*    LINES SELLING THE SAME PRODUCT CANNOT BOTH PASS AGAINST    *
045200*    THE SAME STARTING QUANTITY.                                *
045300*---------------------------------------------------------------
045400 4000-FINALIZE-INVOICE.
045500     SET WS-NOT-REJECTED TO TRUE.
045600     DISPLAY SCR-LOOKUP-INVOICE-ENTRY.
045700     ACCEPT SCR-LOOKUP-INVOICE-ENTRY.
045800     PERFORM 4100-FIND-INVOICE-FOR-FINALIZE
045900         THRU 4100-FIND-INVOICE-FOR-FINALIZE-EXIT.
046000     IF WS-REJECTED
046100         GO TO 4000-FINALIZE-INVOICE-EXIT.
046200     PERFORM 4200-CHECK-ITEM-STOCK
046300         THRU 4200-CHECK-ITEM-STOCK-EXIT.
046400     IF WS-REJECTED
046500         GO TO 4000-FINALIZE-INVOICE-EXIT.
046600     PERFORM 4300-DEDUCT-ITEM-STOCK
046700         THRU 4300-DEDUCT-ITEM-STOCK-EXIT.
046800     PERFORM 4400-FINALIZE-HEADER
046900         THRU 4400-FINALIZE-HEADER-EXIT.
047000     PERFORM 9300-WRITE-AUDIT-FINALIZE
047100         THRU 9300-WRITE-AUDIT-FINALIZE-EXIT.
047200 4000-FINALIZE-INVOICE-EXIT.
047300     EXIT.
047400*---------------------------------------------------------------
047500 4100-FIND-INVOICE-FOR-FINALIZE.
047600     SET WS-NOT-FOUND TO TRUE.
047700     OPEN I-O INVOICE-HEADER-FILE.
047800 4110-FIND-LOOP.
047900     READ INVOICE-HEADER-FILE NEXT RECORD
048000         AT END GO TO 4190-FIND-DONE.
048100     IF INV-ID = WS-LOOKUP-INVOICE-ID
048200         SET WS-FOUND TO TRUE
048300         GO TO 4190-FIND-DONE.
048400     GO TO 4110-FIND-LOOP.
048500 4190-FIND-DONE.
048600     IF WS-NOT-FOUND
048700         CLOSE INVOICE-HEADER-FILE
048800         MOVE "NO INVOICE ON FILE WITH THAT ID" TO
048900             WS-ERROR-MESSAGE
049000         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
049100         SET WS-REJECTED TO TRUE
049200         GO TO 4100-FIND-INVOICE-FOR-FINALIZE-EXIT.
049300     IF NOT INV-STATUS-DRAFT
049400         CLOSE INVOICE-HEADER-FILE
049500         MOVE "ONLY A DRAFT INVOICE CAN BE FINALIZED" TO
049600             WS-ERROR-MESSAGE
049700         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
049800         SET WS-REJECTED TO TRUE.
049900 4100-FIND-INVOICE-FOR-FINALIZE-EXIT.
050000     EXIT.
050100*---------------------------------------------------------------
050200 4200-CHECK-ITEM-STOCK.
050300     MOVE ZERO TO WS-RESERVE-COUNT WS-ITEM-COUNT.
050400     MOVE ZERO TO WS-NEW-TOTAL.
050500     INITIALIZE WS-RESERVE-TABLE.
050600     SET WS-STOCK-SUFFICIENT TO TRUE.
050700     OPEN INPUT INVOICE-ITEM-FILE.
050800     OPEN INPUT PRODUCT-UNIT-FILE.
050900 4210-ITEM-LOOP.
051000     READ INVOICE-ITEM-FILE NEXT RECORD
051100         AT END GO TO 4290-ITEM-LOOP-DONE.
051200     IF ITEM-INVOICE-ID NOT = WS-LOOKUP-INVOICE-ID
051300         GO TO 4210-ITEM-LOOP.
051400     ADD 1 TO WS-ITEM-COUNT.
051500     ADD ITEM-LINE-TOTAL TO WS-NEW-TOTAL.
051600     PERFORM 4220-FIND-UNIT-MULTIPLIER
051700         THRU 4220-FIND-UNIT-MULTIPLIER-EXIT.
051800     COMPUTE WS-BASE-QTY = ITEM-QUANTITY * UNIT-MULT-TO-BASE.
051900     PERFORM 4230-ADD-TO-RESERVE-TABLE
052000         THRU 4230-ADD-TO-RESERVE-TABLE-EXIT.
052100     GO TO 4210-ITEM-LOOP.
052200 4290-ITEM-LOOP-DONE.
052300     CLOSE INVOICE-ITEM-FILE.
052400     CLOSE PRODUCT-UNIT-FILE.
052500     IF WS-ITEM-COUNT = ZERO
052600         CLOSE INVOICE-HEADER-FILE
052700         MOVE "INVOICE HAS NO ITEMS - CANNOT FINALIZE" TO
052800             WS-ERROR-MESSAGE
052900         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
053000         SET WS-REJECTED TO TRUE
053100         GO TO 4200-CHECK-ITEM-STOCK-EXIT.
053200     PERFORM 4240-VERIFY-RESERVE-TABLE
053300         THRU 4240-VERIFY-RESERVE-TABLE-EXIT.
053400     IF WS-STOCK-INSUFFICIENT
053500         CLOSE INVOICE-HEADER-FILE
053600         MOVE "NOT ENOUGH STOCK - FINALIZE REJECTED" TO
053700             WS-ERROR-MESSAGE
053800         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
053900         SET WS-REJECTED TO TRUE.
054000 4200-CHECK-ITEM-STOCK-EXIT.
054100     EXIT.
054200*---------------------------------------------------------------
054300 4220-FIND-UNIT-MULTIPLIER.
054500 4225-FIND-UNIT-LOOP.
054600     READ PRODUCT-UNIT-FILE NEXT RECORD
054700         AT END GO TO 4229-FIND-UNIT-RESTART.
054800     IF UNIT-ID = ITEM-UNIT-ID
054900         GO TO 4220-FIND-UNIT-MULTIPLIER-EXIT.
055000     GO TO 4225-FIND-UNIT-LOOP.
055100 4229-FIND-UNIT-RESTART.
055200     CLOSE PRODUCT-UNIT-FILE.
055300     OPEN INPUT PRODUCT-UNIT-FILE.
055400     GO TO 4225-FIND-UNIT-LOOP.
055500 4220-FIND-UNIT-MULTIPLIER-EXIT.
055600     EXIT.
055700*---------------------------------------------------------------
055800 4230-ADD-TO-RESERVE-TABLE.
055900     MOVE 1 TO WS-RES-IDX.
056000 4232-SCAN-EXISTING.
056100     IF WS-RES-IDX > WS-RESERVE-COUNT
056200         GO TO 4236-ADD-NEW-ENTRY.
056300     IF WS-RES-PRODUCT-ID (WS-RES-IDX) = ITEM-PRODUCT-ID
056400         ADD WS-BASE-QTY TO WS-RES-QTY (WS-RES-IDX)
056500         GO TO 4230-ADD-TO-RESERVE-TABLE-EXIT.
056600     ADD 1 TO WS-RES-IDX.
056700     GO TO 4232-SCAN-EXISTING.
056800 4236-ADD-NEW-ENTRY.
056900     ADD 1 TO WS-RESERVE-COUNT.
057000     MOVE ITEM-PRODUCT-ID TO WS-RES-PRODUCT-ID (WS-RESERVE-
057100         COUNT).
057200     MOVE WS-BASE-QTY TO WS-RES-QTY (WS-RESERVE-COUNT).
057300 4230-ADD-TO-RESERVE-TABLE-EXIT.
057400     EXIT.
057500*---------------------------------------------------------------
057600 4240-VERIFY-RESERVE-TABLE.
057700     OPEN INPUT PRODUCT-MASTER-FILE.
057800     MOVE 1 TO WS-RES-IDX.
057900 4245-VERIFY-LOOP.
058000     IF WS-RES-IDX > WS-RESERVE-COUNT
058100         GO TO 4249-VERIFY-DONE.
058200     PERFORM 4247-FIND-PRODUCT-FOR-VERIFY
058300         THRU 4247-FIND-PRODUCT-FOR-VERIFY-EXIT.
058400     IF PROD-QTY-ON-HAND < WS-RES-QTY (WS-RES-IDX)
058500         SET WS-STOCK-INSUFFICIENT TO TRUE
058600         GO TO 4249-VERIFY-DONE.
058700     ADD 1 TO WS-RES-IDX.
058800     GO TO 4245-VERIFY-LOOP.
058900 4249-VERIFY-DONE.
059000     CLOSE PRODUCT-MASTER-FILE.
059100 4240-VERIFY-RESERVE-TABLE-EXIT.
059200     EXIT.
059300*---------------------------------------------------------------
059400 4247-FIND-PRODUCT-FOR-VERIFY.
059500 4247-FIND-LOOP.
059600     READ PRODUCT-MASTER-FILE NEXT RECORD
059700         AT END GO TO 4247-FIND-RESTART.
059800     IF PROD-ID = WS-RES-PRODUCT-ID (WS-RES-IDX)
059900         GO TO 4247-FIND-PRODUCT-FOR-VERIFY-EXIT.
060000     GO TO 4247-FIND-LOOP.
060100 4247-FIND-RESTART.
060200     CLOSE PRODUCT-MASTER-FILE.
060300     OPEN INPUT PRODUCT-MASTER-FILE.
060400     GO TO 4247-FIND-LOOP.
060500 4247-FIND-PRODUCT-FOR-VERIFY-EXIT.
060600     EXIT.
060700*---------------------------------------------------------------
060800 4300-DEDUCT-ITEM-STOCK.
060900     MOVE 1 TO WS-RES-IDX.
061000 4310-DEDUCT-LOOP.
061100     IF WS-RES-IDX > WS-RESERVE-COUNT
061200         GO TO 4390-DEDUCT-DONE.
061300     OPEN I-O PRODUCT-MASTER-FILE.
061400 4315-FIND-FOR-DEDUCT.
061500     READ PRODUCT-MASTER-FILE NEXT RECORD
061600         AT END GO TO 4318-DEDUCT-NOT-FOUND.
061700     IF PROD-ID NOT = WS-RES-PRODUCT-ID (WS-RES-IDX)
061800         GO TO 4315-FIND-FOR-DEDUCT.
061900     COMPUTE PROD-QTY-ON-HAND = PROD-QTY-ON-HAND -
062000         WS-RES-QTY (WS-RES-IDX).
062100     REWRITE PROD-MASTER-RECORD.
062200     CLOSE PRODUCT-MASTER-FILE.
062250     ADD 1 TO WS-RES-IDX.
062280     GO TO 4310-DEDUCT-LOOP.
062290 4318-DEDUCT-NOT-FOUND.
062295     CLOSE PRODUCT-MASTER-FILE.
062298     ADD 1 TO WS-RES-IDX.
062299     GO TO 4310-DEDUCT-LOOP.
062500 4390-DEDUCT-DONE.
062600     CONTINUE.
062700 4300-DEDUCT-ITEM-STOCK-EXIT.
062800     EXIT.
062900*---------------------------------------------------------------
063000 4400-FINALIZE-HEADER.
063100     SET INV-STATUS-FINALIZED TO TRUE.
063200     MOVE WS-NEW-TOTAL TO INV-TOTAL-AMOUNT.
063300     REWRITE INVOICE-HEADER-RECORD.
063400     CLOSE INVOICE-HEADER-FILE.
063500 4400-FINALIZE-HEADER-EXIT.
063600     EXIT.
063700*---------------------------------------------------------------
063800*    OPTION 4 - CANCEL.  A DRAFT CANCELS WITH NO STOCK          *
063900*    MOVEMENT; A FINALIZED INVOICE RESTORES EVERY LINE'S       *
064000*    BASE QUANTITY, ITEM BY ITEM, THE WAY THE OLD OPCION-2     *
064100*    ELIMINAR/REGRABAR PAIR USED TO REVERSE A SALE.            *
064200*---------------------------------------------------------------
064300 5000-CANCEL-INVOICE.
064400     SET WS-NOT-REJECTED TO TRUE.
064500     DISPLAY SCR-LOOKUP-INVOICE-ENTRY.
064600     ACCEPT SCR-LOOKUP-INVOICE-ENTRY.
064700     PERFORM 5100-FIND-INVOICE-FOR-CANCEL
064800         THRU 5100-FIND-INVOICE-FOR-CANCEL-EXIT.
064900     IF WS-REJECTED
065000         GO TO 5000-CANCEL-INVOICE-EXIT.
065100     IF WS-PRIOR-STATUS = "F"
065200         PERFORM 5200-RESTORE-STOCK
065300             THRU 5200-RESTORE-STOCK-EXIT.
065400     SET INV-STATUS-CANCELLED TO TRUE.
065500     REWRITE INVOICE-HEADER-RECORD.
065600     CLOSE INVOICE-HEADER-FILE.
065700     PERFORM 9400-WRITE-AUDIT-CANCEL
065800         THRU 9400-WRITE-AUDIT-CANCEL-EXIT.
065900 5000-CANCEL-INVOICE-EXIT.
066000     EXIT.
066100*---------------------------------------------------------------
066200 5100-FIND-INVOICE-FOR-CANCEL.
066300     SET WS-NOT-FOUND TO TRUE.
066400     OPEN I-O INVOICE-HEADER-FILE.
066500 5110-FIND-LOOP.
066600     READ INVOICE-HEADER-FILE NEXT RECORD
066700         AT END GO TO 5190-FIND-DONE.
066800     IF INV-ID = WS-LOOKUP-INVOICE-ID
066900         SET WS-FOUND TO TRUE
067000         GO TO 5190-FIND-DONE.
067100     GO TO 5110-FIND-LOOP.
067200 5190-FIND-DONE.
067300     IF WS-NOT-FOUND
067400         CLOSE INVOICE-HEADER-FILE
067500         MOVE "NO INVOICE ON FILE WITH THAT ID" TO
067600             WS-ERROR-MESSAGE
067700         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
067800         SET WS-REJECTED TO TRUE
067900         GO TO 5100-FIND-INVOICE-FOR-CANCEL-EXIT.
068000     IF INV-STATUS-CANCELLED
068100         CLOSE INVOICE-HEADER-FILE
068200         MOVE "INVOICE IS ALREADY CANCELLED" TO WS-ERROR-
068300             MESSAGE
068400         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
068500         SET WS-REJECTED TO TRUE
068600         GO TO 5100-FIND-INVOICE-FOR-CANCEL-EXIT.
068700     MOVE INV-STATUS TO WS-PRIOR-STATUS.
068800 5100-FIND-INVOICE-FOR-CANCEL-EXIT.
068900     EXIT.
069000*---------------------------------------------------------------
069100 5200-RESTORE-STOCK.
069200     OPEN INPUT INVOICE-ITEM-FILE.
069300     OPEN INPUT PRODUCT-UNIT-FILE.
069400 5210-ITEM-LOOP.
069500     READ INVOICE-ITEM-FILE NEXT RECORD
069600         AT END GO TO 5290-ITEM-LOOP-DONE.
069700     IF ITEM-INVOICE-ID NOT = WS-LOOKUP-INVOICE-ID
069800         GO TO 5210-ITEM-LOOP.
069900     PERFORM 4220-FIND-UNIT-MULTIPLIER
070000         THRU 4220-FIND-UNIT-MULTIPLIER-EXIT.
070100     COMPUTE WS-BASE-QTY = ITEM-QUANTITY * UNIT-MULT-TO-BASE.
070200     PERFORM 5220-ADD-BACK-TO-PRODUCT
070300         THRU 5220-ADD-BACK-TO-PRODUCT-EXIT.
070400     GO TO 5210-ITEM-LOOP.
070500 5290-ITEM-LOOP-DONE.
070600     CLOSE INVOICE-ITEM-FILE.
070700     CLOSE PRODUCT-UNIT-FILE.
070800 5200-RESTORE-STOCK-EXIT.
070900     EXIT.
071000*---------------------------------------------------------------
071100 5220-ADD-BACK-TO-PRODUCT.
071200     OPEN I-O PRODUCT-MASTER-FILE.
071300 5225-FIND-FOR-RESTORE.
071400     READ PRODUCT-MASTER-FILE NEXT RECORD
071500         AT END GO TO 5228-RESTORE-NOT-FOUND.
071600     IF PROD-ID NOT = ITEM-PRODUCT-ID
071700         GO TO 5225-FIND-FOR-RESTORE.
071800     ADD WS-BASE-QTY TO PROD-QTY-ON-HAND.
071900     REWRITE PROD-MASTER-RECORD.
071950     CLOSE PRODUCT-MASTER-FILE.
071960     GO TO 5220-ADD-BACK-TO-PRODUCT-EXIT.
071970 5228-RESTORE-NOT-FOUND.
071980     CLOSE PRODUCT-MASTER-FILE.
072100 5220-ADD-BACK-TO-PRODUCT-EXIT.
072200     EXIT.
072300*---------------------------------------------------------------
072400 8000-SHOW-ERROR.
072500     DISPLAY SCR-ERROR-LINE.
072600     ACCEPT SCR-ERROR-ANSWER.
072700 8000-SHOW-ERROR-EXIT.
072800     EXIT.
072900*---------------------------------------------------------------
073000*    9000-SERIES - AUDIT WRITING, ONE VARIANT PER ACTION SO    *
073100*    EACH CAN FILL IN ITS OWN RESOURCE TYPE AND DETAIL TEXT.    *
073200*    LOCAL TO THIS PROGRAM, THE SAME AS EVERY OTHER RXIV-OPN.  *
073300*---------------------------------------------------------------
073400 9100-WRITE-AUDIT-INVOICE.
073500     INITIALIZE AUDIT-LOG-RECORD.
073600     MOVE INV-ID TO AUD-USER-ID.
073700     MOVE INV-ID TO AUD-RESOURCE-ID.
073800     SET AUD-ACTION-CREATE TO TRUE.
073900     SET AUD-RESTYPE-INVOICE TO TRUE.
074000     MOVE WS-AUDIT-DETAIL-BUILD TO AUD-DETAILS.
074100     OPEN EXTEND AUDIT-LOG-FILE.
074200     WRITE AUDIT-LOG-RECORD.
074300     CLOSE AUDIT-LOG-FILE.
074400 9100-WRITE-AUDIT-INVOICE-EXIT.
074500     EXIT.
074600*---------------------------------------------------------------
074700 9200-WRITE-AUDIT-ITEM.
074800     INITIALIZE AUDIT-LOG-RECORD.
074900     MOVE ITEM-ID TO AUD-USER-ID.
075000     MOVE ITEM-ID TO AUD-RESOURCE-ID.
075100     SET AUD-ACTION-ADD-ITEM TO TRUE.
075200     SET AUD-RESTYPE-INV-ITEM TO TRUE.
075300     STRING "PRODUCT " DELIMITED BY SIZE
075400         PROD-SKU DELIMITED BY SIZE
075500         " QTY " DELIMITED BY SIZE
075600         WS-IN-QUANTITY DELIMITED BY SIZE
075700         " PRICE " DELIMITED BY SIZE
075800         WS-EFFECTIVE-PRICE DELIMITED BY SIZE
075900         INTO AUD-DETAILS.
076000     OPEN EXTEND AUDIT-LOG-FILE.
076100     WRITE AUDIT-LOG-RECORD.
076200     CLOSE AUDIT-LOG-FILE.
076300 9200-WRITE-AUDIT-ITEM-EXIT.
076400     EXIT.
076500*---------------------------------------------------------------
076600 9300-WRITE-AUDIT-FINALIZE.
076700     INITIALIZE AUDIT-LOG-RECORD.
076800     MOVE WS-LOOKUP-INVOICE-ID TO AUD-USER-ID.
076900     MOVE WS-LOOKUP-INVOICE-ID TO AUD-RESOURCE-ID.
077000     SET AUD-ACTION-FINALIZE TO TRUE.
077100     SET AUD-RESTYPE-INVOICE TO TRUE.
077150     MOVE WS-ITEM-COUNT TO WS-ITEM-COUNT-DISPLAY.
077200     STRING "TOTAL " DELIMITED BY SIZE
077300         WS-NEW-TOTAL DELIMITED BY SIZE
077400         " ITEMS " DELIMITED BY SIZE
077500         WS-ITEM-COUNT-DISPLAY DELIMITED BY SIZE
077600         INTO AUD-DETAILS.
077700     OPEN EXTEND AUDIT-LOG-FILE.
077800     WRITE AUDIT-LOG-RECORD.
077900     CLOSE AUDIT-LOG-FILE.
078000 9300-WRITE-AUDIT-FINALIZE-EXIT.
078100     EXIT.
078200*---------------------------------------------------------------
078300 9400-WRITE-AUDIT-CANCEL.
078400     INITIALIZE AUDIT-LOG-RECORD.
078500     MOVE WS-LOOKUP-INVOICE-ID TO AUD-USER-ID.
078600     MOVE WS-LOOKUP-INVOICE-ID TO AUD-RESOURCE-ID.
078700     SET AUD-ACTION-CANCEL TO TRUE.
078800     SET AUD-RESTYPE-INVOICE TO TRUE.
078900     STRING "PREVIOUS STATUS " DELIMITED BY SIZE
079000         WS-PRIOR-STATUS DELIMITED BY SIZE
079100         INTO AUD-DETAILS.
079200     OPEN EXTEND AUDIT-LOG-FILE.
079300     WRITE AUDIT-LOG-RECORD.
079400     CLOSE AUDIT-LOG-FILE.
079500 9400-WRITE-AUDIT-CANCEL-EXIT.
079600     EXIT.
