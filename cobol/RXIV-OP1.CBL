000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300*                                                              *
000400*   RXIV-OP1 - PRODUCT MAINTENANCE                             *
000500*                                                              *
000600*   CREATES, CHANGES, REMOVES AND LISTS ENTRIES ON THE         *
000700*   PRODUCT MASTER (PRODMS).  CALLED FROM MENU4RXIV OPTION 1.  *
000800*   A NEW PRODUCT ALWAYS STARTS AT ZERO ON-HAND - STOCK COMES  *
000900*   IN ONLY THROUGH RXIV-OP4 (INITIAL IMPORT ADJUSTMENT) OR    *
001000*   THROUGH INVOICE CANCEL (RXIV-OP2).  A PRODUCT REFERENCED   *
001100*   BY ANY INVOICE LINE CAN NEVER BE REMOVED FROM THE MASTER.  *
001200*                                                              *
001300*   CHANGE LOG                                                 *
001400*   --------------------------------------------------------- *
001500*   1989-03-14  CR   INITIAL PROGRAM, REPLACES THE OLD         *
001600*                    OPCION-1 PURCHASE-RECEIVING SCREEN AS THE *
001700*                    ONLY WAY A MEDICAMENTO GETS ON FILE       *
001800*                    (REQ RX-014).                             *
001900*   1990-08-02  CR   ADDED THE DELETE OPTION - REFUSES WHEN    *
002000*                    THE PRODUCT HAS SALES HISTORY (RX-055).   *
002100*   1993-02-19  CR   ADDED THE LIST OPTION WITH NAME AND       *
002200*                    MINIMUM-STOCK FILTER (RX-098).            *
002300*   1994-11-30  JLA  UPDATE NOW LOGS ONLY THE FIELDS THAT      *
002400*                    ACTUALLY CHANGED INSTEAD OF THE WHOLE     *
002500*                    RECORD IMAGE - AUDLOG WAS FILLING UP THE  *
002600*                    PACK (RX-140).                            *
002700*   1998-09-08  JLA  Y2K REVIEW - THIS PROGRAM CARRIES NO      *
002800*                    DATE FIELDS OF ITS OWN, NO CHANGE         *
002900*                    REQUIRED (RX-190).                        *
003000*   2002-05-21  MTV  SKU UNIQUENESS CHECK NOW SCANS THE WHOLE  *
003100*                    MASTER INSTEAD OF STOPPING AT THE FIRST   *
003200*                    INACTIVE MATCH - A RETIRED SKU WAS BEING  *
003300*                    ISSUED TWICE (RX-201).                    *
003400*   2004-02-27  MTV  RENUMBERED FROM OPCION-1 TO RXIVOP1 WHEN  *
003500*                    THE SUITE WAS RENAMED (RX-227).           *
003600****************************************************************
003700 PROGRAM-ID.                 RXIVOP1.
003800 AUTHOR.                     CLAUDIO RUZ.
003900 INSTALLATION.               RXIV PHARMACY DATA PROCESSING.
004000 DATE-WRITTEN.               1989-03-14.
004100 DATE-COMPILED.
004200 SECURITY.                   UNCLASSIFIED.
004300****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.            RXIV-HOST-3090.
004700 OBJECT-COMPUTER.            RXIV-HOST-3090.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PRODUCT-MASTER-IN    ASSIGN TO PRODMS
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-PRODMS-STATUS.
005500     SELECT PRODUCT-MASTER-OUT   ASSIGN TO PRODNW
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-PRODNW-STATUS.
005800     SELECT INVOICE-ITEM-FILE    ASSIGN TO INVITM
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-INVITM-STATUS.
006100     SELECT AUDIT-LOG-FILE       ASSIGN TO AUDLOG
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-AUDLOG-STATUS.
006400     SELECT PRODUCT-LIST-WORK    ASSIGN TO PRDLST
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-PRDLST-STATUS.
006700     SELECT SORTWORK             ASSIGN TO SRTWK1.
006800****************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  PRODUCT-MASTER-IN
007200     LABEL RECORDS ARE STANDARD.
007300 COPY RXIVPRD.
007400 FD  PRODUCT-MASTER-OUT
007500     LABEL RECORDS ARE STANDARD.
007600 01  PROD-MASTER-RECORD-OUT.
007700     05  FILLER                     PIC X(222).
007800 FD  INVOICE-ITEM-FILE
007900     LABEL RECORDS ARE STANDARD.
008000 COPY RXIVINI.
008100 FD  AUDIT-LOG-FILE
008200     LABEL RECORDS ARE STANDARD.
008300 COPY RXIVAUD.
008400 FD  PRODUCT-LIST-WORK
008500     LABEL RECORDS ARE STANDARD.
008600 01  LIST-WORK-RECORD.
008700     05  LW-NAME                    PIC X(30).
008800     05  LW-SKU                     PIC X(20).
008900     05  LW-QTY-ON-HAND             PIC S9(7).
009000     05  LW-REORDER-LEVEL           PIC 9(5).
009100     05  LW-STATUS                  PIC X(01).
009200 SD  SORTWORK.
009300 01  SORT-WORK-RECORD.
009400     05  SW-NAME                    PIC X(30).
009500     05  SW-SKU                     PIC X(20).
009600     05  SW-QTY-ON-HAND             PIC S9(7).
009700     05  SW-REORDER-LEVEL           PIC 9(5).
009800     05  SW-STATUS                  PIC X(01).
009900****************************************************************
010000 WORKING-STORAGE SECTION.
010100*---------------------------------------------------------------
010200 01  WS-FILE-STATUSES.
010300     05  WS-PRODMS-STATUS           PIC X(02).
010400         88  WS-PRODMS-OK                VALUE "00".
010500         88  WS-PRODMS-EOF               VALUE "10".
010600     05  WS-PRODNW-STATUS           PIC X(02).
010700     05  WS-INVITM-STATUS           PIC X(02).
010800         88  WS-INVITM-EOF               VALUE "10".
010900     05  WS-AUDLOG-STATUS           PIC X(02).
011000     05  WS-PRDLST-STATUS           PIC X(02).
011100         88  WS-PRDLST-EOF               VALUE "10".
011200 01  WS-SWITCHES.
011300     05  WS-FOUND-SWITCH            PIC X(01).
011400         88  WS-FOUND                    VALUE "Y".
011500         88  WS-NOT-FOUND                VALUE "N".
011600     05  WS-CHANGED-SWITCH          PIC X(01).
011700         88  WS-SOMETHING-CHANGED        VALUE "Y".
011800         88  WS-NOTHING-CHANGED          VALUE "N".
011900     05  WS-REFERENCED-SWITCH       PIC X(01).
012000         88  WS-IS-REFERENCED            VALUE "Y".
012100         88  WS-IS-NOT-REFERENCED        VALUE "N".
012200 01  WS-MENU-SELECTION.
012300     05  WS-SUB-OPTION              PIC X(01).
012400         88  WS-OPT-CREATE               VALUE "1".
012500         88  WS-OPT-UPDATE               VALUE "2".
012600         88  WS-OPT-DELETE               VALUE "3".
012700         88  WS-OPT-LIST                 VALUE "4".
012800         88  WS-OPT-RETURN               VALUE "5".
012900 01  WS-BROWSE-ANSWER               PIC X(01).
013000     88  WS-BROWSE-NEXT                  VALUE "N".
013100     88  WS-BROWSE-PREVIOUS              VALUE "P".
013200     88  WS-BROWSE-RETURN                VALUE "R".
013250 77  WS-AUDIT-DETAIL-PTR            PIC 9(3)   COMP.
013300 77  WS-RECORD-COUNT                PIC 9(9)   COMP.
013301 01  WS-COUNTERS.
013500     05  WS-BROWSE-COUNTER          PIC 9(9)   COMP.
013601     05  WS-FILTER-LEN              PIC 9(2)   COMP.
013602     05  WS-SUB-POS                 PIC 9(2)   COMP.
013603     05  WS-NAME-MATCH-SWITCH       PIC X(01).
013604         88  WS-NAME-MATCHES            VALUE "Y".
013605         88  WS-NAME-NOT-MATCHED        VALUE "N".
013700 01  WS-NEW-ID-AREA.
013800     05  WS-NEW-SUFFIX-NUM          PIC 9(10).
013900     05  WS-NEW-SUFFIX-X REDEFINES
014000         WS-NEW-SUFFIX-NUM          PIC X(10).
014100 01  WS-ALPHABET-CONSTANTS.
014200     05  WS-LOWER-ALPHABET          PIC X(26)
014300         VALUE "abcdefghijklmnopqrstuvwxyz".
014400     05  WS-UPPER-ALPHABET          PIC X(26)
014500         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014600 01  WS-COMPARE-AREA.
014700     05  WS-NAME-UPPER              PIC X(30).
014800     05  WS-FILTER-UPPER            PIC X(30).
014900 01  WS-SAVE-PRODUCT.
015000     05  WS-SAVE-NAME               PIC X(30).
015100     05  WS-SAVE-BRAND-NAME         PIC X(20).
015200     05  WS-SAVE-SUPPLIER-NAME      PIC X(20).
015300     05  WS-SAVE-BARCODE            PIC X(15).
015400     05  WS-SAVE-MARKUP-PCT         PIC S9(3)V99.
015500     05  WS-SAVE-REORDER-LEVEL      PIC 9(5).
015600     05  WS-SAVE-RETURN-POLICY      PIC X(30).
015700     05  WS-SAVE-STATUS             PIC X(01).
015800 01  WS-SAVE-PRODUCT-R REDEFINES WS-SAVE-PRODUCT.
015900     05  FILLER                     PIC X(126).
016000 01  WS-AUDIT-DETAIL-BUILD          PIC X(80).
016010 01  WS-SAVE-DELETE-NAME            PIC X(30).
016020 01  WS-SAVE-DELETE-QTY             PIC S9(7).
016030 01  WS-SAVE-DELETE-ID              PIC X(36).
016100 01  WS-LOOKUP-SKU                  PIC X(20).
016200 01  WS-ENTRY-AREA.
016300     05  WS-IN-SKU                  PIC X(20).
016400     05  WS-IN-NAME                 PIC X(30).
016500     05  WS-IN-BRAND-NAME           PIC X(20).
016600     05  WS-IN-SUPPLIER-NAME        PIC X(20).
016700     05  WS-IN-BARCODE              PIC X(15).
016800     05  WS-IN-MARKUP-PCT           PIC S9(3)V99.
016900     05  WS-IN-REORDER-LEVEL        PIC 9(5).
017000     05  WS-IN-TYPE                 PIC X(01).
017100     05  WS-IN-OTC-FLAG             PIC X(01).
017200     05  WS-IN-RETURN-POLICY        PIC X(30).
017300     05  WS-IN-STATUS               PIC X(01).
017400 01  WS-FILTER-AREA.
017500     05  WS-FILTER-NAME             PIC X(30).
017600     05  WS-FILTER-MIN-QTY          PIC S9(7).
017700 01  WS-ERROR-MESSAGE               PIC X(60).
017800 77  WS-DIVIDER-LINE                PIC X(80)  VALUE ALL "*".
017900****************************************************************
018000 LINKAGE SECTION.
018100 01  LK-CALL-DATE.
018200     05  LK-YEAR-2                  PIC 99.
018300     05  LK-MONTH                   PIC 99.
018400     05  LK-DAY                     PIC 99.
018500****************************************************************
018600 SCREEN SECTION.
018700 01  SCR-SUB-MENU
018800     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
018900     05  BLANK SCREEN.
019000     05  LINE 2  COLUMN 20  VALUE "RXIV - PRODUCT MAINTENANCE".
019100     05  LINE 4  COLUMN 1   PIC X(80) USING WS-DIVIDER-LINE.
019200     05  LINE 6  COLUMN 1   VALUE "OPTION 1: CREATE A PRODUCT".
019300     05  LINE 7  COLUMN 1   VALUE "OPTION 2: CHANGE A PRODUCT".
019400     05  LINE 8  COLUMN 1   VALUE "OPTION 3: REMOVE A PRODUCT".
019500     05  LINE 9  COLUMN 1   VALUE "OPTION 4: LIST PRODUCTS".
019600     05  LINE 10 COLUMN 1   VALUE "OPTION 5: RETURN TO MENU".
019700     05  LINE 12 COLUMN 1   PIC X(80) USING WS-DIVIDER-LINE.
019800     05  LINE 14 COLUMN 1   VALUE "ENTER OPTION:".
019900 01  SCR-SUB-ANSWER.
020000     05  LINE 14 COLUMN 15  PIC X USING WS-SUB-OPTION
020100         REQUIRED AUTO.
020200 01  SCR-CREATE-ENTRY
020300     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
020400     05  BLANK SCREEN.
020500     05  LINE 2  COLUMN 20  VALUE "CREATE A NEW PRODUCT".
020600     05  LINE 4  COLUMN 1   VALUE "SKU..............:".
020700     05  LINE 4  COLUMN 21  PIC X(20) USING WS-IN-SKU
020800         REQUIRED AUTO.
020900     05  LINE 5  COLUMN 1   VALUE "NAME.............:".
021000     05  LINE 5  COLUMN 21  PIC X(30) USING WS-IN-NAME
021100         REQUIRED AUTO.
021200     05  LINE 6  COLUMN 1   VALUE "BRAND NAME.......:".
021300     05  LINE 6  COLUMN 21  PIC X(20) USING WS-IN-BRAND-NAME
021400         AUTO.
021500     05  LINE 7  COLUMN 1   VALUE "SUPPLIER NAME....:".
021600     05  LINE 7  COLUMN 21  PIC X(20) USING WS-IN-SUPPLIER-NAME
021700         AUTO.
021800     05  LINE 8  COLUMN 1   VALUE "BARCODE..........:".
021900     05  LINE 8  COLUMN 21  PIC X(15) USING WS-IN-BARCODE
022000         AUTO.
022100     05  LINE 9  COLUMN 1   VALUE "MARKUP PERCENT...:".
022200     05  LINE 9  COLUMN 21  PIC S999V99 USING WS-IN-MARKUP-PCT
022300         AUTO.
022400     05  LINE 10 COLUMN 1   VALUE "REORDER LEVEL....:".
022500     05  LINE 10 COLUMN 21  PIC 99999 USING WS-IN-REORDER-LEVEL
022600         AUTO.
022700     05  LINE 11 COLUMN 1   VALUE "TYPE (M/N).......:".
022800     05  LINE 11 COLUMN 21  PIC X USING WS-IN-TYPE
022900         REQUIRED AUTO.
023000     05  LINE 12 COLUMN 1   VALUE "OTC FLAG (Y/N)...:".
023100     05  LINE 12 COLUMN 21  PIC X USING WS-IN-OTC-FLAG
023200         REQUIRED AUTO.
023300     05  LINE 13 COLUMN 1   VALUE "RETURN POLICY....:".
023400     05  LINE 13 COLUMN 21  PIC X(30) USING WS-IN-RETURN-POLICY
023500         AUTO.
023600     05  LINE 14 COLUMN 1   VALUE "STATUS (A/P/I)...:".
023700     05  LINE 14 COLUMN 21  PIC X USING WS-IN-STATUS
023800         REQUIRED AUTO.
023900 01  SCR-LOOKUP-ENTRY
024000     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
024100     05  BLANK SCREEN.
024200     05  LINE 2  COLUMN 20  VALUE "ENTER THE SKU OF THE PRODUCT".
024300     05  LINE 4  COLUMN 1   VALUE "SKU..............:".
024400     05  LINE 4  COLUMN 21  PIC X(20) USING WS-LOOKUP-SKU
024500         REQUIRED AUTO.
024600 01  SCR-UPDATE-ENTRY
024700     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
024800     05  BLANK SCREEN.
024900     05  LINE 2  COLUMN 15
025000         VALUE "OVERTYPE A FIELD TO CHANGE IT, ENTER TO KEEP IT".
025100     05  LINE 4  COLUMN 1   VALUE "NAME.............:".
025200     05  LINE 4  COLUMN 21  PIC X(30) USING WS-IN-NAME
025300         AUTO.
025400     05  LINE 5  COLUMN 1   VALUE "BRAND NAME.......:".
025500     05  LINE 5  COLUMN 21  PIC X(20) USING WS-IN-BRAND-NAME
025600         AUTO.
025700     05  LINE 6  COLUMN 1   VALUE "SUPPLIER NAME....:".
025800     05  LINE 6  COLUMN 21  PIC X(20) USING WS-IN-SUPPLIER-NAME
025900         AUTO.
026000     05  LINE 7  COLUMN 1   VALUE "BARCODE..........:".
026100     05  LINE 7  COLUMN 21  PIC X(15) USING WS-IN-BARCODE
026200         AUTO.
026300     05  LINE 8  COLUMN 1   VALUE "MARKUP PERCENT...:".
026400     05  LINE 8  COLUMN 21  PIC S999V99 USING WS-IN-MARKUP-PCT
026500         AUTO.
026600     05  LINE 9  COLUMN 1   VALUE "REORDER LEVEL....:".
026700     05  LINE 9  COLUMN 21  PIC 99999 USING WS-IN-REORDER-LEVEL
026800         AUTO.
026900     05  LINE 10 COLUMN 1   VALUE "RETURN POLICY....:".
027000     05  LINE 10 COLUMN 21  PIC X(30) USING WS-IN-RETURN-POLICY
027100         AUTO.
027200     05  LINE 11 COLUMN 1   VALUE "STATUS (A/P/I)...:".
027300     05  LINE 11 COLUMN 21  PIC X USING WS-IN-STATUS
027400         AUTO.
027500 01  SCR-FILTER-ENTRY
027600     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
027700     05  BLANK SCREEN.
027800     05  LINE 2  COLUMN 20  VALUE "LIST PRODUCTS".
027900     05  LINE 4  COLUMN 1
028000         VALUE "NAME CONTAINS (BLANK FOR ALL)....:".
028100     05  LINE 4  COLUMN 37  PIC X(30) USING WS-FILTER-NAME
028200         AUTO.
028300     05  LINE 5  COLUMN 1
028400         VALUE "MINIMUM ON-HAND QTY (BLANK = 0)..:".
028500     05  LINE 5  COLUMN 37  PIC S9999999 USING WS-FILTER-MIN-QTY
028600         AUTO.
028700 01  SCR-LIST-LINE
028800     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
028900     05  BLANK SCREEN.
029000     05  LINE 2  COLUMN 20  VALUE "PRODUCT LIST".
029100     05  LINE 4  COLUMN 1   VALUE "ENTRY NUMBER.....:".
029200     05  LINE 4  COLUMN 21  PIC ZZZZZ9 USING WS-BROWSE-COUNTER.
029300     05  LINE 6  COLUMN 1   VALUE "SKU..............:".
029400     05  LINE 6  COLUMN 21  PIC X(20) USING LW-SKU.
029500     05  LINE 7  COLUMN 1   VALUE "NAME.............:".
029600     05  LINE 7  COLUMN 21  PIC X(30) USING LW-NAME.
029700     05  LINE 8  COLUMN 1   VALUE "ON-HAND QTY......:".
029800     05  LINE 8  COLUMN 21  PIC -(6)9 USING LW-QTY-ON-HAND.
029900     05  LINE 9  COLUMN 1   VALUE "REORDER LEVEL....:".
030000     05  LINE 9  COLUMN 21  PIC ZZZZ9 USING LW-REORDER-LEVEL.
030100     05  LINE 10 COLUMN 1   VALUE "STATUS...........:".
030200     05  LINE 10 COLUMN 21  PIC X USING LW-STATUS.
030300     05  LINE 12 COLUMN 1   PIC X(80) USING WS-DIVIDER-LINE.
030400     05  LINE 13 COLUMN 1
030500         VALUE "ENTER N-EXT, P-REVIOUS OR R-ETURN:".
030600 01  SCR-LIST-ANSWER.
030700     05  LINE 13 COLUMN 37  PIC X USING WS-BROWSE-ANSWER
030800         REQUIRED AUTO.
030900 01  SCR-ERROR-LINE
031000     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 4.
031100     05  LINE 20 COLUMN 1   PIC X(60) USING WS-ERROR-MESSAGE.
031200     05  LINE 22 COLUMN 1   VALUE "PRESS ENTER TO CONTINUE".
031300 01  SCR-ERROR-ANSWER.
031400     05  LINE 22 COLUMN 30  PIC X USING WS-BROWSE-ANSWER AUTO.
031500****************************************************************
031600 PROCEDURE DIVISION USING LK-CALL-DATE.
031700*---------------------------------------------------------------
031800 1000-MAIN-CONTROL.
031900 1200-SHOW-SUB-MENU.
032000     PERFORM 1300-DISPLAY-SUB-MENU
032100         THRU 1300-DISPLAY-SUB-MENU-EXIT.
032200     PERFORM 1400-EDIT-SUB-OPTION
032300         THRU 1400-EDIT-SUB-OPTION-EXIT
032400         UNTIL WS-SUB-OPTION NOT = SPACE
032500             AND (WS-OPT-CREATE OR WS-OPT-UPDATE
032600                OR WS-OPT-DELETE OR WS-OPT-LIST
032700                OR WS-OPT-RETURN).
032800     PERFORM 1500-DISPATCH-OPTION
032900         THRU 1500-DISPATCH-OPTION-EXIT.
033000     IF NOT WS-OPT-RETURN
033100         GO TO 1200-SHOW-SUB-MENU.
033200     GOBACK.
033300*---------------------------------------------------------------
033400 1300-DISPLAY-SUB-MENU.
033500     DISPLAY SCR-SUB-MENU.
033600 1300-DISPLAY-SUB-MENU-EXIT.
033700     EXIT.
033800*---------------------------------------------------------------
033900 1400-EDIT-SUB-OPTION.
034000     ACCEPT SCR-SUB-ANSWER.
034100 1400-EDIT-SUB-OPTION-EXIT.
034200     EXIT.
034300*---------------------------------------------------------------
034400 1500-DISPATCH-OPTION.
034500     IF WS-OPT-CREATE
034600         PERFORM 2000-CREATE-PRODUCT
034700             THRU 2000-CREATE-PRODUCT-EXIT
034800         GO TO 1500-DISPATCH-OPTION-EXIT.
034900     IF WS-OPT-UPDATE
035000         PERFORM 3000-UPDATE-PRODUCT
035100             THRU 3000-UPDATE-PRODUCT-EXIT
035200         GO TO 1500-DISPATCH-OPTION-EXIT.
035300     IF WS-OPT-DELETE
035400         PERFORM 4000-DELETE-PRODUCT
035500             THRU 4000-DELETE-PRODUCT-EXIT
035600         GO TO 1500-DISPATCH-OPTION-EXIT.
035700     IF WS-OPT-LIST
035800         PERFORM 5000-LIST-PRODUCTS
035900             THRU 5000-LIST-PRODUCTS-EXIT.
036000 1500-DISPATCH-OPTION-EXIT.
036100     EXIT.
036200*---------------------------------------------------------------
036300*    OPTION 1 - CREATE A PRODUCT.  RULE RX-B02: A NEW PRODUCT  *
036400*    ALWAYS STARTS AT ZERO ON-HAND.                            *
036500*---------------------------------------------------------------
036600 2000-CREATE-PRODUCT.
036700     DISPLAY SCR-CREATE-ENTRY.
036800     ACCEPT SCR-CREATE-ENTRY.
036900     MOVE WS-IN-SKU TO WS-LOOKUP-SKU.
037000     PERFORM 2100-CHECK-SKU-UNIQUE
037100         THRU 2100-CHECK-SKU-UNIQUE-EXIT.
037200     IF WS-FOUND
037300         MOVE "SKU ALREADY ON FILE - PRODUCT NOT CREATED"
037400             TO WS-ERROR-MESSAGE
037500         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
037600         GO TO 2000-CREATE-PRODUCT-EXIT.
037700     PERFORM 2200-BUILD-NEW-PRODUCT
037800         THRU 2200-BUILD-NEW-PRODUCT-EXIT.
037900     PERFORM 2300-APPEND-NEW-PRODUCT
038000         THRU 2300-APPEND-NEW-PRODUCT-EXIT.
038100     MOVE SPACES TO WS-AUDIT-DETAIL-BUILD.
038110     STRING "PRODUCT ADDED " DELIMITED BY SIZE
038120         PROD-NAME DELIMITED BY SIZE
038130         " INITIAL QTY " DELIMITED BY SIZE
038140         PROD-QTY-ON-HAND DELIMITED BY SIZE
038150         INTO WS-AUDIT-DETAIL-BUILD.
038200     PERFORM 9000-WRITE-AUDIT-RECORD
038300         THRU 9000-WRITE-AUDIT-RECORD-EXIT.
038400 2000-CREATE-PRODUCT-EXIT.
038500     EXIT.
038600*---------------------------------------------------------------
038700 2100-CHECK-SKU-UNIQUE.
038800     SET WS-NOT-FOUND TO TRUE.
038900     OPEN INPUT PRODUCT-MASTER-IN.
039000 2110-CHECK-SKU-LOOP.
039100     READ PRODUCT-MASTER-IN NEXT RECORD
039200         AT END GO TO 2190-CHECK-SKU-DONE.
039300     IF PROD-SKU = WS-LOOKUP-SKU
039400         SET WS-FOUND TO TRUE
039500         GO TO 2190-CHECK-SKU-DONE.
039600     GO TO 2110-CHECK-SKU-LOOP.
039700 2190-CHECK-SKU-DONE.
039800     CLOSE PRODUCT-MASTER-IN.
039900 2100-CHECK-SKU-UNIQUE-EXIT.
040000     EXIT.
040100*---------------------------------------------------------------
040200 2200-BUILD-NEW-PRODUCT.
040300     PERFORM 2210-COUNT-EXISTING-PRODUCTS
040400         THRU 2210-COUNT-EXISTING-PRODUCTS-EXIT.
040410     INITIALIZE PROD-MASTER-RECORD.
040500     ADD 1 TO WS-RECORD-COUNT.
040600     MOVE WS-RECORD-COUNT TO WS-NEW-SUFFIX-NUM.
040700     MOVE "PRD-" TO PROD-ID-PREFIX.
040800     MOVE WS-NEW-SUFFIX-X TO PROD-ID-SUFFIX.
040900     MOVE WS-IN-SKU              TO PROD-SKU.
041000     MOVE WS-IN-NAME             TO PROD-NAME.
041100     MOVE WS-IN-BRAND-NAME       TO PROD-BRAND-NAME.
041200     MOVE WS-IN-SUPPLIER-NAME    TO PROD-SUPPLIER-NAME.
041300     MOVE WS-IN-BARCODE          TO PROD-BARCODE.
041400     MOVE WS-IN-MARKUP-PCT       TO PROD-MARKUP-PCT.
041500     MOVE ZERO                   TO PROD-QTY-ON-HAND.
041600     MOVE WS-IN-REORDER-LEVEL    TO PROD-REORDER-LEVEL.
041700     MOVE WS-IN-TYPE             TO PROD-TYPE.
041800     MOVE WS-IN-OTC-FLAG         TO PROD-OTC-FLAG.
041900     MOVE WS-IN-RETURN-POLICY    TO PROD-RETURN-POLICY.
042000     MOVE WS-IN-STATUS           TO PROD-STATUS.
042200 2200-BUILD-NEW-PRODUCT-EXIT.
042300     EXIT.
042400*---------------------------------------------------------------
042500 2210-COUNT-EXISTING-PRODUCTS.
042600     MOVE ZERO TO WS-RECORD-COUNT.
042700     OPEN INPUT PRODUCT-MASTER-IN.
042800 2215-COUNT-LOOP.
042900     READ PRODUCT-MASTER-IN NEXT RECORD
043000         AT END GO TO 2219-COUNT-DONE.
043100     ADD 1 TO WS-RECORD-COUNT.
043200     GO TO 2215-COUNT-LOOP.
043300 2219-COUNT-DONE.
043400     CLOSE PRODUCT-MASTER-IN.
043500 2210-COUNT-EXISTING-PRODUCTS-EXIT.
043600     EXIT.
043700*---------------------------------------------------------------
043800 2300-APPEND-NEW-PRODUCT.
043900     OPEN EXTEND PRODUCT-MASTER-IN.
044000     WRITE PROD-MASTER-RECORD.
044100     CLOSE PRODUCT-MASTER-IN.
044200 2300-APPEND-NEW-PRODUCT-EXIT.
044300     EXIT.
044400*---------------------------------------------------------------
044500*    OPTION 2 - CHANGE A PRODUCT.  RULE RX-B03: THE AUDIT      *
044600*    ENTRY LISTS ONLY THE FIELDS THAT ACTUALLY CHANGED.        *
044700*---------------------------------------------------------------
044800 3000-UPDATE-PRODUCT.
044900     DISPLAY SCR-LOOKUP-ENTRY.
045000     ACCEPT SCR-LOOKUP-ENTRY.
045100     PERFORM 3100-FIND-PRODUCT-BY-SKU
045200         THRU 3100-FIND-PRODUCT-BY-SKU-EXIT.
045300     IF WS-NOT-FOUND
045400         MOVE "NO PRODUCT ON FILE WITH THAT SKU"
045500             TO WS-ERROR-MESSAGE
045600         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
045700         GO TO 3000-UPDATE-PRODUCT-EXIT.
045800     PERFORM 3200-SAVE-CURRENT-VALUES
045900         THRU 3200-SAVE-CURRENT-VALUES-EXIT.
046000     PERFORM 3300-ACCEPT-NEW-VALUES
046100         THRU 3300-ACCEPT-NEW-VALUES-EXIT.
046200     PERFORM 3400-APPLY-AND-REWRITE
046300         THRU 3400-APPLY-AND-REWRITE-EXIT.
046400     CLOSE PRODUCT-MASTER-IN.
046500     IF WS-SOMETHING-CHANGED
046600         PERFORM 9000-WRITE-AUDIT-RECORD
046700             THRU 9000-WRITE-AUDIT-RECORD-EXIT.
046800 3000-UPDATE-PRODUCT-EXIT.
046900     EXIT.
047000*---------------------------------------------------------------
047100 3100-FIND-PRODUCT-BY-SKU.
047200     SET WS-NOT-FOUND TO TRUE.
047300     OPEN I-O PRODUCT-MASTER-IN.
047400 3110-FIND-LOOP.
047500     READ PRODUCT-MASTER-IN NEXT RECORD
047600         AT END GO TO 3190-FIND-DONE.
047700     IF PROD-SKU = WS-LOOKUP-SKU
047800         SET WS-FOUND TO TRUE
047900         GO TO 3190-FIND-DONE.
048000     GO TO 3110-FIND-LOOP.
048100 3190-FIND-DONE.
048200     IF WS-NOT-FOUND
048300         CLOSE PRODUCT-MASTER-IN.
048400 3100-FIND-PRODUCT-BY-SKU-EXIT.
048500     EXIT.
048600*---------------------------------------------------------------
048700 3200-SAVE-CURRENT-VALUES.
048800     MOVE PROD-NAME              TO WS-SAVE-NAME.
048900     MOVE PROD-BRAND-NAME        TO WS-SAVE-BRAND-NAME.
049000     MOVE PROD-SUPPLIER-NAME     TO WS-SAVE-SUPPLIER-NAME.
049100     MOVE PROD-BARCODE           TO WS-SAVE-BARCODE.
049200     MOVE PROD-MARKUP-PCT        TO WS-SAVE-MARKUP-PCT.
049300     MOVE PROD-REORDER-LEVEL     TO WS-SAVE-REORDER-LEVEL.
049400     MOVE PROD-RETURN-POLICY     TO WS-SAVE-RETURN-POLICY.
049500     MOVE PROD-STATUS            TO WS-SAVE-STATUS.
049600     MOVE PROD-NAME              TO WS-IN-NAME.
049700     MOVE PROD-BRAND-NAME        TO WS-IN-BRAND-NAME.
049800     MOVE PROD-SUPPLIER-NAME     TO WS-IN-SUPPLIER-NAME.
049900     MOVE PROD-BARCODE           TO WS-IN-BARCODE.
050000     MOVE PROD-MARKUP-PCT        TO WS-IN-MARKUP-PCT.
050100     MOVE PROD-REORDER-LEVEL     TO WS-IN-REORDER-LEVEL.
050200     MOVE PROD-RETURN-POLICY     TO WS-IN-RETURN-POLICY.
050300     MOVE PROD-STATUS            TO WS-IN-STATUS.
050400 3200-SAVE-CURRENT-VALUES-EXIT.
050500     EXIT.
050600*---------------------------------------------------------------
050700 3300-ACCEPT-NEW-VALUES.
050800     DISPLAY SCR-UPDATE-ENTRY.
050900     ACCEPT SCR-UPDATE-ENTRY.
051000 3300-ACCEPT-NEW-VALUES-EXIT.
051100     EXIT.
051200*---------------------------------------------------------------
051300 3400-APPLY-AND-REWRITE.
051400     SET WS-NOTHING-CHANGED TO TRUE.
051500     MOVE SPACES TO WS-AUDIT-DETAIL-BUILD.
051510     MOVE 1 TO WS-AUDIT-DETAIL-PTR.
051600     IF WS-IN-NAME NOT = WS-SAVE-NAME
051700         MOVE WS-IN-NAME TO PROD-NAME
051800         STRING " NAME " DELIMITED BY SIZE
051820             WS-SAVE-NAME DELIMITED BY SIZE
051830             " TO " DELIMITED BY SIZE
051840             WS-IN-NAME DELIMITED BY SIZE
052000             INTO WS-AUDIT-DETAIL-BUILD
052010             WITH POINTER WS-AUDIT-DETAIL-PTR
052100         SET WS-SOMETHING-CHANGED TO TRUE.
052200     IF WS-IN-BRAND-NAME NOT = WS-SAVE-BRAND-NAME
052300         MOVE WS-IN-BRAND-NAME TO PROD-BRAND-NAME
052400         STRING " BRAND-NAME " DELIMITED BY SIZE
052420             WS-SAVE-BRAND-NAME DELIMITED BY SIZE
052430             " TO " DELIMITED BY SIZE
052440             WS-IN-BRAND-NAME DELIMITED BY SIZE
052600             INTO WS-AUDIT-DETAIL-BUILD
052610             WITH POINTER WS-AUDIT-DETAIL-PTR
052700         SET WS-SOMETHING-CHANGED TO TRUE.
052800     IF WS-IN-SUPPLIER-NAME NOT = WS-SAVE-SUPPLIER-NAME
052900         MOVE WS-IN-SUPPLIER-NAME TO PROD-SUPPLIER-NAME
053000         STRING " SUPPLIER-NAME " DELIMITED BY SIZE
053020             WS-SAVE-SUPPLIER-NAME DELIMITED BY SIZE
053030             " TO " DELIMITED BY SIZE
053040             WS-IN-SUPPLIER-NAME DELIMITED BY SIZE
053200             INTO WS-AUDIT-DETAIL-BUILD
053210             WITH POINTER WS-AUDIT-DETAIL-PTR
053300         SET WS-SOMETHING-CHANGED TO TRUE.
053400     IF WS-IN-BARCODE NOT = WS-SAVE-BARCODE
053500         MOVE WS-IN-BARCODE TO PROD-BARCODE
053600         STRING " BARCODE " DELIMITED BY SIZE
053620             WS-SAVE-BARCODE DELIMITED BY SIZE
053630             " TO " DELIMITED BY SIZE
053640             WS-IN-BARCODE DELIMITED BY SIZE
053800             INTO WS-AUDIT-DETAIL-BUILD
053810             WITH POINTER WS-AUDIT-DETAIL-PTR
053900         SET WS-SOMETHING-CHANGED TO TRUE.
054000     IF WS-IN-MARKUP-PCT NOT = WS-SAVE-MARKUP-PCT
054100         MOVE WS-IN-MARKUP-PCT TO PROD-MARKUP-PCT
054200         STRING " MARKUP-PCT " DELIMITED BY SIZE
054220             WS-SAVE-MARKUP-PCT DELIMITED BY SIZE
054230             " TO " DELIMITED BY SIZE
054240             WS-IN-MARKUP-PCT DELIMITED BY SIZE
054400             INTO WS-AUDIT-DETAIL-BUILD
054410             WITH POINTER WS-AUDIT-DETAIL-PTR
054500         SET WS-SOMETHING-CHANGED TO TRUE.
054600     IF WS-IN-REORDER-LEVEL NOT = WS-SAVE-REORDER-LEVEL
054700         MOVE WS-IN-REORDER-LEVEL TO PROD-REORDER-LEVEL
054800         STRING " REORDER-LEVEL " DELIMITED BY SIZE
054820             WS-SAVE-REORDER-LEVEL DELIMITED BY SIZE
054830             " TO " DELIMITED BY SIZE
054840             WS-IN-REORDER-LEVEL DELIMITED BY SIZE
055000             INTO WS-AUDIT-DETAIL-BUILD
055010             WITH POINTER WS-AUDIT-DETAIL-PTR
055100         SET WS-SOMETHING-CHANGED TO TRUE.
055200     IF WS-IN-RETURN-POLICY NOT = WS-SAVE-RETURN-POLICY
055300         MOVE WS-IN-RETURN-POLICY TO PROD-RETURN-POLICY
055400         STRING " RETURN-POLICY " DELIMITED BY SIZE
055420             WS-SAVE-RETURN-POLICY DELIMITED BY SIZE
055430             " TO " DELIMITED BY SIZE
055440             WS-IN-RETURN-POLICY DELIMITED BY SIZE
055600             INTO WS-AUDIT-DETAIL-BUILD
055610             WITH POINTER WS-AUDIT-DETAIL-PTR
055700         SET WS-SOMETHING-CHANGED TO TRUE.
055800     IF WS-IN-STATUS NOT = WS-SAVE-STATUS
055900         MOVE WS-IN-STATUS TO PROD-STATUS
056000         STRING " STATUS " DELIMITED BY SIZE
056020             WS-SAVE-STATUS DELIMITED BY SIZE
056030             " TO " DELIMITED BY SIZE
056040             WS-IN-STATUS DELIMITED BY SIZE
056200             INTO WS-AUDIT-DETAIL-BUILD
056210             WITH POINTER WS-AUDIT-DETAIL-PTR
056300         SET WS-SOMETHING-CHANGED TO TRUE.
056400     IF WS-SOMETHING-CHANGED
056500         REWRITE PROD-MASTER-RECORD.
056600 3400-APPLY-AND-REWRITE-EXIT.
056700     EXIT.
056800*---------------------------------------------------------------
056900*    OPTION 3 - REMOVE A PRODUCT.  RULE RX-B04: REFUSED WHEN   *
057000*    THE PRODUCT IS NAMED ON ANY INVOICE LINE ON FILE.         *
057100*---------------------------------------------------------------
057200 4000-DELETE-PRODUCT.
057300     DISPLAY SCR-LOOKUP-ENTRY.
057400     ACCEPT SCR-LOOKUP-ENTRY.
057500     PERFORM 4100-FIND-PRODUCT-BY-SKU
057600         THRU 4100-FIND-PRODUCT-BY-SKU-EXIT.
057700     IF WS-NOT-FOUND
057800         MOVE "NO PRODUCT ON FILE WITH THAT SKU"
057900             TO WS-ERROR-MESSAGE
058000         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
058100         GO TO 4000-DELETE-PRODUCT-EXIT.
058110     MOVE PROD-NAME              TO WS-SAVE-DELETE-NAME.
058120     MOVE PROD-QTY-ON-HAND       TO WS-SAVE-DELETE-QTY.
058130     MOVE PROD-ID                TO WS-SAVE-DELETE-ID.
058200     PERFORM 4200-CHECK-REFERENCED-BY-ITEM
058300         THRU 4200-CHECK-REFERENCED-BY-ITEM-EXIT.
058400     IF WS-IS-REFERENCED
058500         MOVE "PRODUCT HAS INVOICE HISTORY - NOT REMOVED"
058600             TO WS-ERROR-MESSAGE
058700         PERFORM 8000-SHOW-ERROR THRU 8000-SHOW-ERROR-EXIT
058800         GO TO 4000-DELETE-PRODUCT-EXIT.
058900     PERFORM 4300-REBUILD-MASTER-SANS-DELETED
059000         THRU 4300-REBUILD-MASTER-SANS-DELETED-EXIT.
059050     MOVE WS-SAVE-DELETE-ID TO PROD-ID.
059100     MOVE SPACES TO WS-AUDIT-DETAIL-BUILD.
059110     STRING "PRODUCT REMOVED " DELIMITED BY SIZE
059120         WS-SAVE-DELETE-NAME DELIMITED BY SIZE
059130         " QTY AT DELETION " DELIMITED BY SIZE
059140         WS-SAVE-DELETE-QTY DELIMITED BY SIZE
059150         INTO WS-AUDIT-DETAIL-BUILD.
059300     PERFORM 9000-WRITE-AUDIT-RECORD
059400         THRU 9000-WRITE-AUDIT-RECORD-EXIT.
059500 4000-DELETE-PRODUCT-EXIT.
059600     EXIT.
059700*---------------------------------------------------------------
059800 4100-FIND-PRODUCT-BY-SKU.
059900     SET WS-NOT-FOUND TO TRUE.
060000     OPEN INPUT PRODUCT-MASTER-IN.
060100 4110-FIND-LOOP.
060200     READ PRODUCT-MASTER-IN NEXT RECORD
060300         AT END GO TO 4190-FIND-DONE.
060400     IF PROD-SKU = WS-LOOKUP-SKU
060500         SET WS-FOUND TO TRUE
060600         GO TO 4190-FIND-DONE.
060700     GO TO 4110-FIND-LOOP.
060800 4190-FIND-DONE.
060900     CLOSE PRODUCT-MASTER-IN.
061000 4100-FIND-PRODUCT-BY-SKU-EXIT.
061100     EXIT.
061200*---------------------------------------------------------------
061300 4200-CHECK-REFERENCED-BY-ITEM.
061400     SET WS-IS-NOT-REFERENCED TO TRUE.
061500     OPEN INPUT INVOICE-ITEM-FILE.
061600 4210-CHECK-ITEM-LOOP.
061700     READ INVOICE-ITEM-FILE NEXT RECORD
061800         AT END GO TO 4290-CHECK-ITEM-DONE.
061900     IF ITEM-PRODUCT-ID = PROD-ID
062000         SET WS-IS-REFERENCED TO TRUE
062100         GO TO 4290-CHECK-ITEM-DONE.
062200     GO TO 4210-CHECK-ITEM-LOOP.
062300 4290-CHECK-ITEM-DONE.
062400     CLOSE INVOICE-ITEM-FILE.
062500 4200-CHECK-REFERENCED-BY-ITEM-EXIT.
062600     EXIT.
062700*---------------------------------------------------------------
062800*    OLD-MASTER/NEW-MASTER COPY-THROUGH - A PURE SEQUENTIAL    *
062900*    FILE HAS NO DELETE VERB, SO THE SURVIVING RECORDS ARE     *
063000*    COPIED TO PRODNW OMITTING THE DELETED SKU, THEN PRODNW    *
063100*    IS COPIED BACK ONTO PRODMS IN THE SAME RUN SO THE MASTER  *
063110*    THE REST OF THE SYSTEM READS NO LONGER SHOWS THE PRODUCT. *
063200*---------------------------------------------------------------
063300 4300-REBUILD-MASTER-SANS-DELETED.
063400     OPEN INPUT PRODUCT-MASTER-IN.
063500     OPEN OUTPUT PRODUCT-MASTER-OUT.
063600 4310-REBUILD-LOOP.
063700     READ PRODUCT-MASTER-IN NEXT RECORD
063800         AT END GO TO 4390-REBUILD-DONE.
063900     IF PROD-SKU = WS-LOOKUP-SKU
064000         GO TO 4310-REBUILD-LOOP.
064100     MOVE PROD-MASTER-RECORD TO PROD-MASTER-RECORD-OUT.
064200     WRITE PROD-MASTER-RECORD-OUT.
064300     GO TO 4310-REBUILD-LOOP.
064400 4390-REBUILD-DONE.
064500     CLOSE PRODUCT-MASTER-IN.
064600     CLOSE PRODUCT-MASTER-OUT.
064610     OPEN INPUT PRODUCT-MASTER-OUT.
064620     OPEN OUTPUT PRODUCT-MASTER-IN.
064630 4320-REPLACE-LOOP.
064640     READ PRODUCT-MASTER-OUT NEXT RECORD
064650         AT END GO TO 4380-REPLACE-DONE.
064660     MOVE PROD-MASTER-RECORD-OUT TO PROD-MASTER-RECORD.
064670     WRITE PROD-MASTER-RECORD.
064680     GO TO 4320-REPLACE-LOOP.
064690 4380-REPLACE-DONE.
064700     CLOSE PRODUCT-MASTER-OUT.
064710     CLOSE PRODUCT-MASTER-IN.
064720 4300-REBUILD-MASTER-SANS-DELETED-EXIT.
064800     EXIT.
064900*---------------------------------------------------------------
065000*    OPTION 4 - LIST PRODUCTS, ORDERED BY NAME, WITH AN        *
065100*    OPTIONAL NAME-CONTAINS AND MINIMUM-QUANTITY FILTER.       *
065200*---------------------------------------------------------------
065300 5000-LIST-PRODUCTS.
065400     DISPLAY SCR-FILTER-ENTRY.
065500     MOVE SPACES TO WS-FILTER-NAME.
065600     MOVE ZERO TO WS-FILTER-MIN-QTY.
065700     ACCEPT SCR-FILTER-ENTRY.
065800     SORT SORTWORK
065900         ON ASCENDING KEY SW-NAME
066000         INPUT PROCEDURE IS 5100-FILTER-PRODUCTS THRU
066100             5100-FILTER-PRODUCTS-EXIT
066200         OUTPUT PROCEDURE IS 5200-WRITE-LIST-WORK THRU
066300             5200-WRITE-LIST-WORK-EXIT.
066400     PERFORM 5300-BROWSE-LIST THRU 5300-BROWSE-LIST-EXIT.
066500 5000-LIST-PRODUCTS-EXIT.
066600     EXIT.
066700*---------------------------------------------------------------
066800 5100-FILTER-PRODUCTS.
066900     MOVE WS-FILTER-NAME TO WS-FILTER-UPPER.
067000     INSPECT WS-FILTER-UPPER
067100         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
067110     MOVE ZERO TO WS-FILTER-LEN.
067120     INSPECT WS-FILTER-UPPER
067130         TALLYING WS-FILTER-LEN FOR CHARACTERS
067140         BEFORE INITIAL SPACE.
067200     OPEN INPUT PRODUCT-MASTER-IN.
067300 5110-FILTER-LOOP.
067400     READ PRODUCT-MASTER-IN NEXT RECORD
067500         AT END GO TO 5190-FILTER-DONE.
067600     MOVE PROD-NAME TO WS-NAME-UPPER.
067700     INSPECT WS-NAME-UPPER
067800         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
067810     PERFORM 5120-NAME-CONTAINS-FILTER
067820         THRU 5120-NAME-CONTAINS-FILTER-EXIT.
067900     IF WS-NAME-NOT-MATCHED
068200         GO TO 5110-FILTER-LOOP.
068400     IF PROD-QTY-ON-HAND < WS-FILTER-MIN-QTY
068500         GO TO 5110-FILTER-LOOP.
068600     MOVE PROD-NAME              TO SW-NAME.
068700     MOVE PROD-SKU               TO SW-SKU.
068800     MOVE PROD-QTY-ON-HAND       TO SW-QTY-ON-HAND.
068900     MOVE PROD-REORDER-LEVEL     TO SW-REORDER-LEVEL.
069000     MOVE PROD-STATUS            TO SW-STATUS.
069100     RELEASE SORT-WORK-RECORD.
069200     GO TO 5110-FILTER-LOOP.
069300 5190-FILTER-DONE.
069400     CLOSE PRODUCT-MASTER-IN.
069500 5100-FILTER-PRODUCTS-EXIT.
069600     EXIT.
069610*---------------------------------------------------------------
069620*    NO INTRINSIC FUNCTION IS AVAILABLE TO TEST FOR A SUB-      *
069630*    STRING, SO THE FILTER TEXT IS SLID ACROSS THE NAME ONE     *
069640*    COLUMN AT A TIME AND COMPARED.                             *
069650*---------------------------------------------------------------
069660 5120-NAME-CONTAINS-FILTER.
069670     IF WS-FILTER-LEN = ZERO
069680         SET WS-NAME-MATCHES TO TRUE
069690         GO TO 5120-NAME-CONTAINS-FILTER-EXIT.
069700     SET WS-NAME-NOT-MATCHED TO TRUE.
069710     MOVE 1 TO WS-SUB-POS.
069720 5125-SLIDE-LOOP.
069730     IF WS-SUB-POS + WS-FILTER-LEN - 1 > 30
069740         GO TO 5120-NAME-CONTAINS-FILTER-EXIT.
069750     IF WS-NAME-UPPER (WS-SUB-POS : WS-FILTER-LEN) =
069760         WS-FILTER-UPPER (1 : WS-FILTER-LEN)
069770         SET WS-NAME-MATCHES TO TRUE
069780         GO TO 5120-NAME-CONTAINS-FILTER-EXIT.
069790     ADD 1 TO WS-SUB-POS.
069795     GO TO 5125-SLIDE-LOOP.
069810 5120-NAME-CONTAINS-FILTER-EXIT.
069820     EXIT.
069830*---------------------------------------------------------------
069840 5200-WRITE-LIST-WORK.
069900     OPEN OUTPUT PRODUCT-LIST-WORK.
070000 5210-RETURN-LOOP.
070100     RETURN SORTWORK AT END GO TO 5290-RETURN-DONE.
070200     MOVE SW-NAME             TO LW-NAME.
070300     MOVE SW-SKU              TO LW-SKU.
070400     MOVE SW-QTY-ON-HAND      TO LW-QTY-ON-HAND.
070500     MOVE SW-REORDER-LEVEL    TO LW-REORDER-LEVEL.
070600     MOVE SW-STATUS           TO LW-STATUS.
070700     WRITE LIST-WORK-RECORD.
070800     GO TO 5210-RETURN-LOOP.
070900 5290-RETURN-DONE.
071000     CLOSE PRODUCT-LIST-WORK.
071100 5200-WRITE-LIST-WORK-EXIT.
071200     EXIT.
071300*---------------------------------------------------------------
071400 5300-BROWSE-LIST.
071500     MOVE ZERO TO WS-BROWSE-COUNTER.
071600     OPEN INPUT PRODUCT-LIST-WORK.
071700     READ PRODUCT-LIST-WORK NEXT RECORD
071800         AT END GO TO 5390-BROWSE-DONE.
071900     ADD 1 TO WS-BROWSE-COUNTER.
072000 5310-SHOW-ENTRY.
072100     DISPLAY SCR-LIST-LINE.
072200     ACCEPT SCR-LIST-ANSWER.
072300     IF WS-BROWSE-RETURN
072400         GO TO 5390-BROWSE-DONE.
072500     IF WS-BROWSE-NEXT
072600         READ PRODUCT-LIST-WORK NEXT RECORD
072700             AT END GO TO 5390-BROWSE-DONE
072800         END-READ
072900         ADD 1 TO WS-BROWSE-COUNTER
073000         GO TO 5310-SHOW-ENTRY.
073100     IF WS-BROWSE-PREVIOUS
073200         READ PRODUCT-LIST-WORK PREVIOUS RECORD
073300             AT END GO TO 5390-BROWSE-DONE
073400         END-READ
073500         SUBTRACT 1 FROM WS-BROWSE-COUNTER
073600         GO TO 5310-SHOW-ENTRY.
073700     GO TO 5310-SHOW-ENTRY.
073800 5390-BROWSE-DONE.
073900     CLOSE PRODUCT-LIST-WORK.
074000 5300-BROWSE-LIST-EXIT.
074100     EXIT.
074200*---------------------------------------------------------------
074300 8000-SHOW-ERROR.
074400     DISPLAY SCR-ERROR-LINE.
074500     ACCEPT SCR-ERROR-ANSWER.
074600 8000-SHOW-ERROR-EXIT.
074700     EXIT.
074800*---------------------------------------------------------------
074900*    9000-WRITE-AUDIT-RECORD IS REPEATED, WITH THE SAME BODY,  *
075000*    IN EVERY RXIV-OPn PROGRAM THAT CAN CHANGE A FILE - THE    *
075100*    SHOP HAS NEVER FACTORED COMMON CODE INTO A CALLED         *
075200*    SUBPROGRAM BELOW THE MENU LEVEL.                          *
075300*---------------------------------------------------------------
075400 9000-WRITE-AUDIT-RECORD.
075410     INITIALIZE AUDIT-LOG-RECORD.
075500     MOVE PROD-ID                TO AUD-USER-ID.
075600     MOVE PROD-ID                TO AUD-RESOURCE-ID.
075700     IF WS-OPT-CREATE
075800         SET AUD-ACTION-CREATE TO TRUE.
075900     IF WS-OPT-UPDATE
076000         SET AUD-ACTION-UPDATE TO TRUE.
076100     IF WS-OPT-DELETE
076200         SET AUD-ACTION-DELETE TO TRUE.
076300     SET AUD-RESTYPE-PRODUCT TO TRUE.
076400     MOVE WS-AUDIT-DETAIL-BUILD TO AUD-DETAILS.
076600     OPEN EXTEND AUDIT-LOG-FILE.
076700     WRITE AUDIT-LOG-RECORD.
076800     CLOSE AUDIT-LOG-FILE.
076900 9000-WRITE-AUDIT-RECORD-EXIT.
077000     EXIT.
