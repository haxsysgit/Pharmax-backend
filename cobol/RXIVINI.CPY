000100********************************************************* RXIVINI
000200*                                                          RXIVINI
000300*   RXIVINI - SALES INVOICE LINE-ITEM RECORD                RXIVINI
000400*                                                          RXIVINI
000500*   ONE ENTRY PER LINE ADDED TO AN INVOICE WHILE THE        RXIVINI
000600*   INVOICE IS STILL IN DRAFT (SEE RXIV-OP2 PARAGRAPH       RXIVINI
000700*   3000-ADD-INVOICE-ITEM).  ITEM-LINE-TOTAL IS COMPUTED    RXIVINI
000800*   AND STORED AT ADD TIME - QUANTITY TIMES THE UNIT PRICE  RXIVINI
000900*   ACTUALLY CHARGED, NOT THE UNIT'S CURRENT DEFAULT.       RXIVINI
001000*                                                          RXIVINI
001100*   MAINTENANCE HISTORY                                    RXIVINI
001200*   ------------------------------------------------------ RXIVINI
001300*   1990-01-22  CR   INITIAL LAYOUT, REPLACES THE OLD        RXIVINI
001400*                    MOVIMIENTO-MEDICAMENTO LAYOUT           RXIVINI
001500*                    (REQ RX-051).                          RXIVINI
001600*   1998-09-08  JLA  Y2K REVIEW - NO DATE FIELDS, NO         RXIVINI
001700*                    CHANGE REQUIRED.                       RXIVINI
001800********************************************************* RXIVINI
001900                                                            RXIVINI
002000 01  INVOICE-ITEM-RECORD.                                   RXIVINI
002100     05  ITEM-ID                        PIC X(36).          RXIVINI
002200     05  ITEM-ID-R  REDEFINES  ITEM-ID.                      RXIVINI
002300         10  ITEM-ID-PREFIX             PIC X(04).          RXIVINI
002400         10  ITEM-ID-SUFFIX             PIC X(32).          RXIVINI
002500     05  ITEM-INVOICE-ID                PIC X(36).          RXIVINI
002600     05  ITEM-PRODUCT-ID                PIC X(36).          RXIVINI
002700     05  ITEM-UNIT-ID                   PIC X(36).          RXIVINI
002800     05  ITEM-QUANTITY                  PIC 9(5).           RXIVINI
002900     05  ITEM-UNIT-PRICE                PIC S9(7)V99.       RXIVINI
003000     05  ITEM-LINE-TOTAL                PIC S9(9)V99.       RXIVINI
003100     05  FILLER                         PIC X(05).          RXIVINI
003200*                                       RESERVED FOR FUTURE RXIVINI
003300*                                       EXPANSION.          RXIVINI
003400********************************************************* RXIVINI
