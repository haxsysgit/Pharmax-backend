000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300*                                                              *
000400*   RXIV-OP4 - STOCK ADJUSTMENT                                *
000500*                                                              *
000600*   APPLIES A SIGNED QUANTITY CHANGE TO ONE PRODUCT OUTSIDE OF *
000700*   AN INVOICE (COUNT CORRECTIONS, INITIAL LOAD, DAMAGE/LOSS,  *
000800*   ETC).  A CHANGE THAT WOULD DRIVE THE PRODUCT NEGATIVE IS   *
000900*   REFUSED OUTRIGHT - STOCK ON HAND MAY NEVER GO BELOW ZERO.  *
001000*   CALLED FROM MENU4RXIV OPTION 4.  REPLACES THE OLD          *
001100*   "PRODUCTOS VENCIDOS" EXPIRY SCREEN - THIS SHOP NO LONGER   *
001200*   TRACKS EXPIRY DATES, ONLY ON-HAND QUANTITY.                *
001300*                                                              *
001400*   CHANGE LOG                                                 *
001500*   --------------------------------------------------------- *
001600*   1992-06-03  CR   INITIAL PROGRAM (REQ RX-088), REPLACES    *
001700*                    THE OLD EXPIRED-PRODUCTS SCREEN.          *
001800*   1996-10-17  JLA  ADDED REFERENCE AND NOTE ENTRY FIELDS SO  *
001900*                    A COUNT CORRECTION CAN CARRY A PAPER      *
002000*                    TRAIL NUMBER (REQ RX-155).                *
002100*   1998-09-08  JLA  Y2K REVIEW - NO DATE FIELDS ON THIS       *
002200*                    PROGRAM, NO CHANGE REQUIRED (RX-190).     *
002300*   2004-02-27  MTV  RENUMBERED FROM OPCION-4 TO RXIVOP4 WHEN  *
002400*                    THE SUITE WAS RENAMED (RX-227).           *
002500****************************************************************
002600 PROGRAM-ID.                 RXIVOP4.
002700 AUTHOR.                     CLAUDIO RUZ.
002800 INSTALLATION.               RXIV PHARMACY DATA PROCESSING.
002900 DATE-WRITTEN.               1992-06-03.
003000 DATE-COMPILED.
003100 SECURITY.                   UNCLASSIFIED.
003200****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.            RXIV-HOST-3090.
003600 OBJECT-COMPUTER.            RXIV-HOST-3090.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT PRODUCT-MASTER-FILE  ASSIGN TO PRODMS
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS WS-PRODMS-STATUS.
004400     SELECT PRODUCT-MASTER-NEW   ASSIGN TO PRODNW
004500         ORGANIZATION IS SEQUENTIAL
004600         FILE STATUS IS WS-PRODNW-STATUS.
004700     SELECT STOCK-ADJUSTMENT-FILE ASSIGN TO STKADJ
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-STKADJ-STATUS.
005000     SELECT AUDIT-LOG-FILE       ASSIGN TO AUDLOG
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-AUDLOG-STATUS.
005300****************************************************************
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  PRODUCT-MASTER-FILE
005700     LABEL RECORDS ARE STANDARD.
005800 COPY RXIVPRD.
005900 FD  PRODUCT-MASTER-NEW
006000     LABEL RECORDS ARE STANDARD.
006100 01  PROD-MASTER-NEW-RECORD     PIC X(222).
006200 FD  STOCK-ADJUSTMENT-FILE
006300     LABEL RECORDS ARE STANDARD.
006400 COPY RXIVADJ.
006500 FD  AUDIT-LOG-FILE
006600     LABEL RECORDS ARE STANDARD.
006700 COPY RXIVAUD.
006800****************************************************************
006900 WORKING-STORAGE SECTION.
007000*---------------------------------------------------------------
007100 01  WS-FILE-STATUSES.
007200     05  WS-PRODMS-STATUS           PIC X(02).
007300     05  WS-PRODNW-STATUS           PIC X(02).
007400     05  WS-STKADJ-STATUS           PIC X(02).
007500     05  WS-AUDLOG-STATUS           PIC X(02).
007600 01  WS-SWITCHES.
007700     05  WS-FOUND-SWITCH            PIC X(01).
007800         88  WS-FOUND                    VALUE "Y".
007900         88  WS-NOT-FOUND                VALUE "N".
008000     05  WS-REJECT-SWITCH           PIC X(01).
008100         88  WS-REJECTED                 VALUE "Y".
008200         88  WS-NOT-REJECTED             VALUE "N".
008400 77  WS-RECORD-COUNT                PIC 9(9)   COMP.
008500 01  WS-NEW-ID-AREA.
008600     05  WS-NEW-SUFFIX-NUM          PIC 9(10).
008700     05  WS-NEW-SUFFIX-X REDEFINES
008800         WS-NEW-SUFFIX-NUM          PIC X(10).
008900 01  WS-QTY-AREA.
009000     05  WS-OLD-QTY                 PIC S9(7)  COMP.
009100     05  WS-NEW-QTY                 PIC S9(7)  COMP.
009200 01  WS-QTY-DISPLAY-AREA.
009300     05  WS-OLD-QTY-DISPLAY         PIC -9(7).
009400     05  WS-NEW-QTY-DISPLAY         PIC -9(7).
009500 01  WS-AUDIT-DETAIL-BUILD          PIC X(80).
009800 01  WS-ENTRY-AREA.
009900     05  WS-IN-SKU                  PIC X(20).
010000     05  WS-IN-CHANGE-QTY           PIC S9(7).
010100     05  WS-IN-REASON               PIC X(20).
010200     05  WS-IN-REFERENCE            PIC X(20).
010300     05  WS-IN-NOTE                 PIC X(30).
010400     05  WS-IN-USER-ID              PIC X(36).
010500 01  WS-ERROR-MESSAGE               PIC X(60).
010600 01  WS-INFO-MESSAGE                PIC X(60).
010700 01  WS-ERROR-ANSWER                PIC X(01).
010800 01  WS-INFO-ANSWER                 PIC X(01).
010900 77  WS-DIVIDER-LINE                PIC X(80)  VALUE ALL "-".
011000****************************************************************
011100 LINKAGE SECTION.
011200 01  LK-CALL-DATE.
011300     05  LK-YEAR-2                  PIC 99.
011400     05  LK-MONTH                   PIC 99.
011500     05  LK-DAY                     PIC 99.
011600****************************************************************
011700 SCREEN SECTION.
011800 01  SCR-ADJUST-ENTRY
011900     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
012000     05  BLANK SCREEN.
012100     05  LINE 2  COLUMN 20  VALUE "STOCK ADJUSTMENT".
012200     05  LINE 4  COLUMN 1   PIC X(80) USING WS-DIVIDER-LINE.
012300     05  LINE 6  COLUMN 1   VALUE "PRODUCT SKU. . . . . . :".
012400     05  LINE 6  COLUMN 26  PIC X(20) USING WS-IN-SKU AUTO.
012500     05  LINE 8  COLUMN 1
012600         VALUE "CHANGE QUANTITY (+/-). :".
012700     05  LINE 8  COLUMN 26  PIC S9(7) USING WS-IN-CHANGE-QTY
012800         AUTO.
012900     05  LINE 10 COLUMN 1   VALUE "REASON . . . . . . . . :".
013000     05  LINE 10 COLUMN 26  PIC X(20) USING WS-IN-REASON AUTO.
013100     05  LINE 12 COLUMN 1   VALUE "REFERENCE (OPTIONAL) . :".
013200     05  LINE 12 COLUMN 26  PIC X(20) USING WS-IN-REFERENCE
013300         AUTO.
013400     05  LINE 14 COLUMN 1   VALUE "NOTE (OPTIONAL). . . . :".
013500     05  LINE 14 COLUMN 26  PIC X(30) USING WS-IN-NOTE AUTO.
013600     05  LINE 16 COLUMN 1   VALUE "USER ID (OPTIONAL) . . :".
013700     05  LINE 16 COLUMN 26  PIC X(36) USING WS-IN-USER-ID
013800         AUTO.
013900 01  SCR-ERROR-LINE
014000     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 4.
014100     05  LINE 22 COLUMN 1   PIC X(60) USING WS-ERROR-MESSAGE.
014200     05  LINE 23 COLUMN 1   VALUE "PRESS ENTER TO CONTINUE".
014300 01  SCR-ERROR-ANSWER.
014400     05  LINE 23 COLUMN 30  PIC X USING WS-ERROR-ANSWER AUTO.
014500 01  SCR-INFO-LINE
014600     BACKGROUND-COLOR IS 1  FOREGROUND-COLOR IS 2.
014700     05  LINE 22 COLUMN 1   PIC X(60) USING WS-INFO-MESSAGE.
014800     05  LINE 23 COLUMN 1   VALUE "PRESS ENTER TO CONTINUE".
014900 01  SCR-INFO-ANSWER.
015000     05  LINE 23 COLUMN 30  PIC X USING WS-INFO-ANSWER AUTO.
015100****************************************************************
015200 PROCEDURE DIVISION USING LK-CALL-DATE.
015300*---------------------------------------------------------------
015400 1000-MAIN-CONTROL.
015500     MOVE SPACES TO WS-ENTRY-AREA.
015600     DISPLAY SCR-ADJUST-ENTRY.
015700     ACCEPT SCR-ADJUST-ENTRY.
015800     PERFORM 2000-ADJUST-STOCK THRU 2000-ADJUST-STOCK-EXIT.
015900     GOBACK.
016000*---------------------------------------------------------------
016100 2000-ADJUST-STOCK.
016200     SET WS-NOT-REJECTED TO TRUE.
016300     PERFORM 2100-FIND-PRODUCT-BY-SKU
016400         THRU 2100-FIND-PRODUCT-BY-SKU-EXIT.
016500     IF WS-REJECTED
016600         GO TO 2000-ADJUST-STOCK-EXIT.
016700     MOVE PROD-QTY-ON-HAND TO WS-OLD-QTY.
016800     COMPUTE WS-NEW-QTY = WS-OLD-QTY + WS-IN-CHANGE-QTY.
016900     IF WS-NEW-QTY < ZERO
017000         MOVE "CANNOT ADJUST STOCK TO A NEGATIVE QUANTITY"
017100             TO WS-ERROR-MESSAGE
017200         DISPLAY SCR-ERROR-LINE
017300         ACCEPT SCR-ERROR-ANSWER
017400         GO TO 2000-ADJUST-STOCK-EXIT.
017500     PERFORM 2200-REWRITE-PRODUCT
017600         THRU 2200-REWRITE-PRODUCT-EXIT.
017700     PERFORM 2300-APPEND-ADJUSTMENT
017800         THRU 2300-APPEND-ADJUSTMENT-EXIT.
017900     PERFORM 9100-WRITE-AUDIT-ADJUST
018000         THRU 9100-WRITE-AUDIT-ADJUST-EXIT.
018100     MOVE "STOCK ADJUSTMENT ACCEPTED" TO WS-INFO-MESSAGE.
018200     DISPLAY SCR-INFO-LINE.
018300     ACCEPT SCR-INFO-ANSWER.
018400 2000-ADJUST-STOCK-EXIT.
018500     EXIT.
018600*---------------------------------------------------------------
018700 2100-FIND-PRODUCT-BY-SKU.
018800     SET WS-NOT-FOUND TO TRUE.
018900     OPEN INPUT PRODUCT-MASTER-FILE.
019000 2110-SCAN-LOOP.
019100     READ PRODUCT-MASTER-FILE NEXT RECORD
019200         AT END GO TO 2190-SCAN-DONE.
019300     IF PROD-SKU NOT = WS-IN-SKU
019400         GO TO 2110-SCAN-LOOP.
019500     SET WS-FOUND TO TRUE.
019600 2190-SCAN-DONE.
019700     CLOSE PRODUCT-MASTER-FILE.
019800     IF WS-NOT-FOUND
019900         MOVE "PRODUCT SKU NOT ON FILE" TO WS-ERROR-MESSAGE
020000         DISPLAY SCR-ERROR-LINE
020100         ACCEPT SCR-ERROR-ANSWER
020200         SET WS-REJECTED TO TRUE.
020300 2100-FIND-PRODUCT-BY-SKU-EXIT.
020400     EXIT.
020500*---------------------------------------------------------------
020600*   PRODMS IS SEQUENTIAL, SO THE ADJUSTED QUANTITY IS APPLIED   *
020700*   BY RE-SCANNING THE MASTER AND COPYING EVERY RECORD THROUGH  *
020800*   TO A NEW GENERATION, SUBSTITUTING THE UPDATED QUANTITY ON   *
020900*   THE ONE MATCHING RECORD - THE SAME OLD-MASTER/NEW-MASTER    *
021000*   TECHNIQUE RXIV-OP1 USES FOR DELETE.                         *
021100 2200-REWRITE-PRODUCT.
021200     OPEN INPUT PRODUCT-MASTER-FILE.
021300     OPEN OUTPUT PRODUCT-MASTER-NEW.
021400 2210-COPY-LOOP.
021500     READ PRODUCT-MASTER-FILE NEXT RECORD
021600         AT END GO TO 2290-COPY-DONE.
021700     IF PROD-SKU = WS-IN-SKU
021800         MOVE WS-NEW-QTY TO PROD-QTY-ON-HAND.
021900     WRITE PROD-MASTER-NEW-RECORD FROM PROD-MASTER-RECORD.
022000     GO TO 2210-COPY-LOOP.
022100 2290-COPY-DONE.
022200     CLOSE PRODUCT-MASTER-FILE.
022300     CLOSE PRODUCT-MASTER-NEW.
022400     OPEN INPUT PRODUCT-MASTER-NEW.
022500     OPEN OUTPUT PRODUCT-MASTER-FILE.
022600 2220-REPLACE-LOOP.
022700     READ PRODUCT-MASTER-NEW NEXT RECORD
022800         AT END GO TO 2280-REPLACE-DONE.
022900     WRITE PROD-MASTER-RECORD FROM PROD-MASTER-NEW-RECORD.
023000     GO TO 2220-REPLACE-LOOP.
023100 2280-REPLACE-DONE.
023200     CLOSE PRODUCT-MASTER-NEW.
023300     CLOSE PRODUCT-MASTER-FILE.
023400 2200-REWRITE-PRODUCT-EXIT.
023500     EXIT.
023600*---------------------------------------------------------------
023700 2300-APPEND-ADJUSTMENT.
023800     PERFORM 2310-COUNT-EXISTING-ADJUSTMENTS
023900         THRU 2310-COUNT-EXISTING-ADJUSTMENTS-EXIT.
024000     INITIALIZE STOCK-ADJUSTMENT-RECORD.
024100     MOVE "ADJ-" TO ADJ-ID-PREFIX.
024200     ADD 1 TO WS-RECORD-COUNT.
024300     MOVE WS-RECORD-COUNT TO WS-NEW-SUFFIX-NUM.
024400     MOVE WS-NEW-SUFFIX-X TO ADJ-ID-SUFFIX.
024500     PERFORM 2100-FIND-PRODUCT-BY-SKU
024600         THRU 2100-FIND-PRODUCT-BY-SKU-EXIT.
024700     MOVE PROD-ID TO ADJ-PRODUCT-ID.
024800     MOVE WS-IN-CHANGE-QTY TO ADJ-CHANGE-QTY.
024900     MOVE WS-IN-REASON TO ADJ-REASON.
025000     IF WS-IN-REASON = SPACES
025100         SET ADJ-REASON-MANUAL TO TRUE.
025200     MOVE WS-IN-REFERENCE TO ADJ-REFERENCE.
025300     MOVE WS-IN-NOTE TO ADJ-NOTE.
025400     MOVE WS-IN-USER-ID TO ADJ-USER-ID.
025500     OPEN EXTEND STOCK-ADJUSTMENT-FILE.
025600     WRITE STOCK-ADJUSTMENT-RECORD.
025700     CLOSE STOCK-ADJUSTMENT-FILE.
025800 2300-APPEND-ADJUSTMENT-EXIT.
025900     EXIT.
026000*---------------------------------------------------------------
026100 2310-COUNT-EXISTING-ADJUSTMENTS.
026200     MOVE ZERO TO WS-RECORD-COUNT.
026300     OPEN INPUT STOCK-ADJUSTMENT-FILE.
026400 2312-COUNT-LOOP.
026500     READ STOCK-ADJUSTMENT-FILE NEXT RECORD
026600         AT END GO TO 2318-COUNT-DONE.
026700     ADD 1 TO WS-RECORD-COUNT.
026800     GO TO 2312-COUNT-LOOP.
026900 2318-COUNT-DONE.
027000     CLOSE STOCK-ADJUSTMENT-FILE.
027100 2310-COUNT-EXISTING-ADJUSTMENTS-EXIT.
027200     EXIT.
027400*---------------------------------------------------------------
027500*   9100-WRITE-AUDIT-ADJUST IS LOCAL TO THIS PROGRAM, NOT       *
027600*   CALLED - THE SHOP DOES NOT FACTOR SHARED LOGIC INTO         *
027700*   SUBPROGRAMS, SO THE SAME AUDIT-BUILD SHAPE IS REPEATED IN   *
027800*   OP1, OP2 AND HERE.                                          *
027900 9100-WRITE-AUDIT-ADJUST.
028000     INITIALIZE AUDIT-LOG-RECORD.
028100     IF WS-IN-USER-ID = SPACES
028200         MOVE ADJ-PRODUCT-ID TO AUD-USER-ID
028300     ELSE
028400         MOVE WS-IN-USER-ID TO AUD-USER-ID.
028500     SET AUD-ACTION-ADJUST-STOCK TO TRUE.
028600     SET AUD-RESTYPE-PRODUCT TO TRUE.
028700     MOVE ADJ-PRODUCT-ID TO AUD-RESOURCE-ID.
028800     MOVE WS-OLD-QTY TO WS-OLD-QTY-DISPLAY.
028900     MOVE WS-NEW-QTY TO WS-NEW-QTY-DISPLAY.
029000     MOVE SPACES TO WS-AUDIT-DETAIL-BUILD.
029100     STRING "OLD QTY " DELIMITED BY SIZE
029200         WS-OLD-QTY-DISPLAY DELIMITED BY SIZE
029300         " NEW QTY " DELIMITED BY SIZE
029400         WS-NEW-QTY-DISPLAY DELIMITED BY SIZE
029500         INTO WS-AUDIT-DETAIL-BUILD.
029600     MOVE WS-AUDIT-DETAIL-BUILD TO AUD-DETAILS.
029700     OPEN EXTEND AUDIT-LOG-FILE.
029800     WRITE AUDIT-LOG-RECORD.
029900     CLOSE AUDIT-LOG-FILE.
030000 9100-WRITE-AUDIT-ADJUST-EXIT.
030100     EXIT.
